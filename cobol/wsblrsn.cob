000100*****************************************************
000110*  Working Storage - Pre-Filter Reject Reason Table  *
000120*     Max 5 reasons accumulated per listing,          *
000130*     rule order P, I, T, F (SOLD produces none).      *
000140*****************************************************
000150* 28/10/25 vbc - Created for blsfltr rule engine.
000160*
000170 01  BL-Reason-Area.
000180     03  BL-Reason-Cnt         pic 9    comp.
000190     03  BL-Reason-Tbl         occurs 5 times
000200                                indexed by BL-Reason-Ix.
000210         05  BL-Reason-Text    pic x(80).
000220     03  filler                pic x(4).
000230*
