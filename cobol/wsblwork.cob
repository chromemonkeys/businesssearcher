000100*****************************************************
000110*  Working Storage - Common Counters, Switches &      *
000120*     Error Message Table Shared Across The BL         *
000130*     Listing-Screening Suite.                         *
000140*****************************************************
000150* 14/10/25 vbc - Created.
000160* 22/10/25 vbc - Added BL-Sold-Cnt, separated from
000170*                BL-Fail-Cnt per the daily summary.
000180* 05/11/25 vbc - Added run-date fields, moved in from
000190*                each program's own copy (dup code).
000200* 10/08/26 vbc - Dropped BL-Today-Display, BL-Today-Time,
000210*                BL-Fail-Sw/88 BL-Listing-Failed and
000220*                BL-Out-Seq-No - review found none of the
000230*                four ever picked up by any program's
000240*                procedure division, same housekeeping as
000250*                wsblmast's 10/08/26 entry.
000251* 10/08/26 vbc - Same pass also dropped BL006 (sort work file
000252*                open message) - BLSRPT does its ordering with
000253*                an in-memory table now, never opens a sort
000254*                work file, so the message never DISPLAYs.
000255*                BL007 keeps its own number rather than
000256*                sliding down, same as a retired code would.
000260*
000270 01  BL-Run-Switches.
000280     03  BL-Eof-Sw             pic x      value "N".
000290         88  BL-End-Of-File            value "Y".
000300     03  BL-Found-Sw           pic x      value "N".
000310         88  BL-Rec-Found              value "Y".
000320     03  filler                pic x(6).
000330*
000340 01  BL-Run-Counters.
000350     03  BL-New-Cnt            pic 9(7)   comp.
000360     03  BL-Upd-Cnt            pic 9(7)   comp.
000370     03  BL-Reset-Cnt          pic 9(7)   comp.
000380     03  BL-Sold-Cnt           pic 9(7)   comp.
000390     03  BL-Pass-Cnt           pic 9(7)   comp.
000400     03  BL-Fail-Cnt           pic 9(7)   comp.
000410     03  BL-Total-Cnt          pic 9(7)   comp.
000420     03  filler                pic x(10).
000430*
000440 01  BL-Run-Date-Area.
000450     03  BL-Today-Ccyymmdd     pic 9(8)   comp.
000460     03  BL-Today-R redefines BL-Today-Ccyymmdd.
000470         05  BL-Today-Ccyy     pic 9(4).
000480         05  BL-Today-Mm       pic 9(2).
000490         05  BL-Today-Dd       pic 9(2).
000500     03  filler                pic x(22).
000510*
000520 01  BL-Error-Messages.
000530     03  BL001   pic x(48) value
000540         "BL001 Intake file open error, status shown - ".
000550     03  BL002   pic x(48) value
000560         "BL002 Master-old file open error, status shown-".
000570     03  BL003   pic x(48) value
000580         "BL003 Master-new file open error, status shown-".
000590     03  BL004   pic x(48) value
000600         "BL004 Master table full - raise BL-Max-Masters .".
000610     03  BL005   pic x(48) value
000620         "BL005 Report or CSV file open error - status - ".
000630     03  BL007   pic x(48) value
000640         "BL007 Summary file open error, status shown -  ".
000650     03  filler  pic x(52).
000660*
