000100*****************************************************************
000110*                                                                *
000120*                 Business Listing Price Parser                 *
000130*                                                                *
000140*          Converts a free-text asking-price string into        *
000150*          a whole-dollar amount.  Called sub-program only.     *
000160*                                                                *
000170*****************************************************************
000180*
000190 identification          division.
000200*
000210 program-id.             BLSPRC.
000220 author.                 V B COEN.
000230 installation.           APPLEWOOD COMPUTERS - LISTING SCREENING.
000240 date-written.           14/03/1989.
000250 date-compiled.
000260 security.               APPLEWOOD COMPUTERS - INTERNAL USE ONLY.
000270*
000280*    Remarks.            Sub-program, CALLed from BLSINTK for every
000290*                        intake record.  Was originally written to
000300*                        turn the small-ads asking-price column
000310*                        ("offers over GBP45,000" etc) into a clean
000320*                        numeric for the classified-ad screening
000330*                        runs.  Re-used unchanged in shape when the
000340*                        feed moved from paper classifieds to the
000350*                        electronic listing download in 1999, and
000360*                        again when the online business-for-sale
000370*                        feed (SEEKBUSINESS et al) replaced the dial
000380*                        up classified download in 2025.
000390*
000400*                        Deliberately carries no table of its own
000410*                        data - everything it needs arrives on the
000420*                        LINKAGE record and it GOBACKs straight after
000430*                        setting LK-PT-PRICE/LK-PT-FOUND, so BLSINTK
000440*                        can CALL it once per intake record without
000450*                        worrying about stale state surviving between
000460*                        calls.
000470*
000480*    Called Modules.     None.
000490*
000500*    Files Used.         None - sub-program, linkage only.
000510*
000520*    Error Messages.     None - sets LK-PT-FOUND to "N" and
000530*                        returns to the caller, no DISPLAY.  The
000540*                        caller is expected to log BL004-style
000550*                        messages itself if a price it needed turns
000560*                        out not found - this module has no file
000570*                        handles of its own to DISPLAY against.
000580*
000590* Changes:
000600* 14/03/89 vbc - 1.0.00 Created for the small-ads price column.
000610* 02/09/91 vbc -    .01 Added handling for "offers over" prefix -
000620*                       since withdrawn, kept for the history.
000630* 19/06/94 vbc -    .02 Comma-separated thousands handling added
000640*                       after the Herts Advertiser widened column.
000650* 11/01/99 vbc - 1.1.00 Y2K review - no two digit year fields used
000660*                       in this module, no changes required.
000670* 23/11/99 vbc -    .01 Re-pointed at the electronic classifieds
000680*                       download layout, logic unchanged.
000690* 17/05/07 vbc -    .02 Module reviewed for Euro column widths,
000700*                       no changes needed, sign off only.
000710* 14/10/25 vbc - 2.0.00 Rewritten for the SEEKBUSINESS/MOCK feed -
000720*                       added the million-pattern parse ("$1.5
000730*                       million", "$2m") ahead of the plain comma
000740*                       pattern, per Marketing's new source feeds.
000750* 21/10/25 vbc -    .01 Digit lookup changed from a NUMVAL style
000760*                       function (not licensed on this box) to the
000770*                       WS-Digit-Tbl search used elsewhere in BL.
000780* 30/10/25 vbc -    .02 Million suffix now also accepts a trailing
000790*                       standalone "M" - was MILLION word only.
000800*
000810*****************************************************************
000820*
000830 environment             division.
000840*
000850 configuration           section.
000860 special-names.
000870*    BL-Digit-Class drives the IS NOT BL-DIGIT-CLASS test in
000880*    4000-Scan-Number below - cheaper than ten separate IF's
000890*    against each of "0" through "9".
000900     class BL-Digit-Class is "0" thru "9".
000910*
000920 data                    division.
000930*
000940 working-storage         section.
000950*
000960 77  prog-name               pic x(16) value "BLSPRC (2.0.00)".
000970*
000980*    WS-Digit-Tbl is the same digit-value lookup table used by
000990*    every BL module that needs to turn a numeral character into a
001000*    binary value without a NUMVAL-style intrinsic function (this
001010*    box's compiler licence doesn't carry one).  Position in the
001020*    table, less one, is the digit's value - see 4500 below.
001030 01  WS-Digit-Chars          pic x(10) value "0123456789".
001040 01  WS-Digit-Tbl redefines WS-Digit-Chars.
001050     03  WS-Digit-Char       pic x     occurs 10 times
001060                                       indexed by WS-Digit-Ix.
001070*
001080 01  WS-Scan-Area.
001090     03  WS-Upper-Text       pic x(40).
001100     03  filler              pic x(4).
001110 01  WS-Upper-Text-Tbl redefines WS-Upper-Text.
001120*    Char-at-a-time view - kept from the old trace dump that
001130*    printed the scan one column at a time, Sales still ask
001140*    for it when a price comes through wrong.
001150     03  WS-Upper-Char       pic x     occurs 40 times
001160                                       indexed by WS-Up-Ix.
001170*    Scan-Area-2 holds the running scan positions and the switches
001180*    that track what's been seen so far in the text - the dollar
001190*    sign, a decimal point, and whether the whole thing turned out
001200*    to be a "million" style figure.  Kept as a separate 01 from
001210*    the accumulators below so the init paragraph can clear the two
001220*    groups with one MOVE ZERO apiece.
001230 01  WS-Scan-Area-2.
001240     03  WS-Ix               pic 9(2)  comp.
001250     03  WS-Dollar-Pos       pic 9(2)  comp.
001260     03  WS-Scan-Pos         pic 9(2)  comp.
001270     03  WS-Digit-Cnt        pic 9(2)  comp.
001280     03  WS-Dec-Digits       pic 9     comp.
001290     03  WS-Dec-Seen-Sw      pic x     value "N".
001300         88  WS-Dec-Seen             value "Y".
001310     03  WS-Dollar-Found-Sw  pic x     value "N".
001320         88  WS-Dollar-Found         value "Y".
001330     03  WS-Million-Sw       pic x     value "N".
001340         88  WS-Is-Million           value "Y".
001350     03  filler              pic x(4).
001360*
001370*    WS-Accum-Area carries the whole-number and two-place-decimal
001380*    accumulators built up digit by digit in 4000-Scan-Number, and
001390*    WS-Result, the finished whole-dollar answer handed back on
001400*    LK-PT-PRICE.  WS-Result-R is a raw four-byte view kept for the
001410*    odd trace dump that wants to see the binary bytes rather than
001420*    the decimal value - never referenced outside a debug session.
001430 01  WS-Accum-Area.
001440     03  WS-Int-Val          pic 9(9)  comp.
001450     03  WS-Dec-Val          pic 9(2)  comp.
001460     03  WS-Digit-Val        pic 9     comp.
001470     03  WS-Cur-Char         pic x.
001480     03  WS-Result           pic 9(9)  comp.
001490     03  WS-Result-R redefines WS-Result
001500                             pic x(4).
001510     03  filler              pic x(4).
001520*
001530 linkage                 section.
001540*
001550*    LK-PT-Text arrives from BLSINTK already upper/lower mixed as
001560*    typed on the source feed - this module folds its own copy to
001570*    upper case in 2000 below rather than ask the caller to do it.
001580 01  LK-PT-Text              pic x(40).
001590 01  LK-PT-Price             pic s9(9) comp.
001600 01  LK-PT-Found             pic x.
001610*
001620 procedure division using LK-PT-Text LK-PT-Price LK-PT-Found.
001630*
001640 0000-Main                   section.
001650*****************************************
001660* Controlling section - work the linkage text through init, fold,
001670* dollar-sign search, digit scan, million-suffix check and the
001680* final compute, in that order.  Anything that can't find a usable
001690* price drops straight to 0000-Not-Found rather than attempting a
001700* partial answer.
001710*
001720     perform  1000-Init-Work.
001730     perform  2000-Uppercase-Text.
001740     perform  3000-Find-Dollar-Sign.
001750     if       not WS-Dollar-Found
001760              go to 0000-Not-Found.
001770     perform  4000-Scan-Number.
001780     if       WS-Digit-Cnt = zero
001790              go to 0000-Not-Found.
001800     perform  5000-Check-Million-Suffix.
001810     perform  6000-Compute-Result.
001820     move     WS-Result  to  LK-PT-Price.
001830     move     "Y"        to  LK-PT-Found.
001840     go       to 0000-Exit.
001850*
001860 0000-Not-Found.
001870*    No dollar sign, or a dollar sign with no digits following it -
001880*    zero the price and tell the caller nothing usable was found
001890*    rather than guess.
001900     move     zero  to  LK-PT-Price.
001910     move     "N"   to  LK-PT-Found.
001920*
001930 0000-Exit.
001940     goback.
001950*
001960 1000-Init-Work               section.
001970*****************************************
001980* Clears the scan work areas and switches so no value survives
001990* from a previous CALL - BLSPRC is invoked once per intake record
002000* and must start clean every time.
002010*
002020     move     spaces  to  WS-Upper-Text.
002030     move     zero    to  WS-Dollar-Pos   WS-Scan-Pos
002040                           WS-Digit-Cnt   WS-Dec-Digits
002050                           WS-Int-Val     WS-Dec-Val
002060                           WS-Result.
002070     move     "N"     to  WS-Dollar-Found-Sw  WS-Million-Sw
002080                           WS-Dec-Seen-Sw.
002090*
002100 1000-Exit.
002110     exit.
002120*
002130 2000-Uppercase-Text          section.
002140*****************************************
002150* Fold to upper case - the compare below is case insensitive.
002160*
002170     move     LK-PT-Text  to  WS-Upper-Text.
002180     inspect  WS-Upper-Text converting
002190              "abcdefghijklmnopqrstuvwxyz"
002200           to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002210*
002220 2000-Exit.
002230     exit.
002240*
002250 3000-Find-Dollar-Sign        section.
002260*****************************************
002270* Walks the 40-byte text left to right looking for the first "$" -
002280* everything before it (currency words, "asking price:" labels and
002290* the like) is simply ignored.  No dollar sign at all means nothing
002300* downstream can be trusted as a price.
002310*
002320     move     1  to  WS-Ix.
002330*
002340 3000-Find-Loop.
002350     if       WS-Ix > 40
002360              go to 3000-Exit.
002370     if       WS-Upper-Text (WS-Ix:1) = "$"
002380              move WS-Ix to WS-Dollar-Pos
002390              set  WS-Dollar-Found to true
002400              go to 3000-Exit.
002410     add      1  to  WS-Ix.
002420     go       to 3000-Find-Loop.
002430*
002440 3000-Exit.
002450     exit.
002460*
002470 4000-Scan-Number             section.
002480*****************************************
002490* Skip spaces after the $, then accumulate digits, commas and at
002500* most one decimal point.  Stops on the first character that is
002510* none of these - that position is carried forward for the
002520* million/standalone-m suffix check.
002530*
002540     compute  WS-Scan-Pos = WS-Dollar-Pos + 1.
002550*
002560 4000-Skip-Space-Loop.
002570     if       WS-Scan-Pos > 40
002580              go to 4000-Exit.
002590     if       WS-Upper-Text (WS-Scan-Pos:1) = " "
002600              add 1 to WS-Scan-Pos
002610              go to 4000-Skip-Space-Loop.
002620*
002630 4000-Digit-Loop.
002640     if       WS-Scan-Pos > 40
002650              go to 4000-Exit.
002660     move     WS-Upper-Text (WS-Scan-Pos:1)  to  WS-Cur-Char.
002670*    Commas are thousands separators, skipped without being
002680*    counted as digits - "1,500,000" scans the same as "1500000".
002690     if       WS-Cur-Char = ","
002700              add 1 to WS-Scan-Pos
002710              go to 4000-Digit-Loop.
002720*    First decimal point seen switches the accumulator target to
002730*    WS-Dec-Val below - a second one (shouldn't happen on a clean
002740*    feed) is silently ignored rather than restarting the scan.
002750     if       WS-Cur-Char = "."
002760              if  not WS-Dec-Seen
002770                  set WS-Dec-Seen to true
002780              end-if
002790              add 1 to WS-Scan-Pos
002800              go to 4000-Digit-Loop.
002810     if       WS-Cur-Char is not BL-Digit-Class
002820              go to 4000-Exit.
002830     perform  4500-Digit-Value.
002840*    Only the first two decimal digits are kept - "$1.999" rounds
002850*    down to 99 cents worth of fraction the same way the old
002860*    classified-ads column used to, never banker's-rounded.
002870     if       not WS-Dec-Seen
002880              compute WS-Int-Val = (WS-Int-Val * 10) + WS-Digit-Val
002890     else
002900              if  WS-Dec-Digits < 2
002910                  compute WS-Dec-Val = (WS-Dec-Val * 10) + WS-Digit-Val
002920                  add 1 to WS-Dec-Digits
002930              end-if
002940     end-if.
002950     add      1  to  WS-Digit-Cnt.
002960     add      1  to  WS-Scan-Pos.
002970     go       to 4000-Digit-Loop.
002980*
002990 4000-Exit.
003000     exit.
003010*
003020 4500-Digit-Value             section.
003030*****************************************
003040* WS-Cur-Char already proven numeric by the BL-Digit-Class test -
003050* table position less one is the digit value, no NUMVAL needed.
003060*
003070     move     zero  to  WS-Digit-Val.
003080     set      WS-Digit-Ix  to  1.
003090     search   WS-Digit-Char
003100         when WS-Digit-Char (WS-Digit-Ix) = WS-Cur-Char
003110              compute WS-Digit-Val = WS-Digit-Ix - 1.
003120*
003130 4500-Exit.
003140     exit.
003150*
003160 5000-Check-Million-Suffix    section.
003170*****************************************
003180* Pattern 1 (million) is tried first by the caller reading this
003190* flag before pattern 2 is assumed - see 6000 below.  WS-Scan-Pos
003200* is left sitting on the first non-numeric character by 4000 above,
003210* so this paragraph only has to skip any further spaces before
003220* testing for the word MILLION or a trailing standalone "M".
003230*
003240     move     WS-Scan-Pos  to  WS-Ix.
003250*
003260 5000-Skip-Space-Loop.
003270     if       WS-Ix > 40
003280              go to 5000-Exit.
003290     if       WS-Upper-Text (WS-Ix:1) = " "
003300              add 1 to WS-Ix
003310              go to 5000-Skip-Space-Loop.
003320*    Only test the 7-byte MILLION slice when it can actually fit in
003330*    what's left of the 40-byte field - otherwise drop straight to
003340*    the single-M test rather than reference past the end.
003350     if       WS-Ix > 34
003360              go to 5000-Try-Single-M.
003370     if       WS-Upper-Text (WS-Ix:7) = "MILLION"
003380              set WS-Is-Million to true
003390              go to 5000-Exit.
003400*
003410 5000-Try-Single-M.
003420     if       WS-Upper-Text (WS-Ix:1) = "M"
003430              set WS-Is-Million to true.
003440*
003450 5000-Exit.
003460     exit.
003470*
003480 6000-Compute-Result          section.
003490*****************************************
003500* Plain-number case just moves the integer accumulator across.
003510* Million case scales by a million and folds in however many
003520* decimal digits were actually seen - one decimal digit is tenths
003530* of a million (hundred-thousands), two or more is hundredths of a
003540* million (ten-thousands) - "2.5m" and "2.53m" both come out right
003550* without a separate decimal-alignment routine.
003560*
003570     if       WS-Is-Million
003580              evaluate WS-Dec-Digits
003590                  when 0
003600                       compute WS-Result = WS-Int-Val * 1000000
003610                  when 1
003620                       compute WS-Result =
003630                               (WS-Int-Val * 1000000)
003640                             + (WS-Dec-Val * 100000)
003650                  when other
003660                       compute WS-Result =
003670                               (WS-Int-Val * 1000000)
003680                             + (WS-Dec-Val * 10000)
003690              end-evaluate
003700     else
003710              move WS-Int-Val  to  WS-Result
003720     end-if.
003730*
003740 6000-Exit.
003750     exit.
003760*
