000100*****************************************************
000110*                                                    *
000120*   Record Definition For Business Listing Master    *
000130*         File - BLMAST generations                  *
000140*     Uses BL-ID as key (logical, not indexed)        *
000150*****************************************************
000160* File size 1200 bytes.
000170*
000180* 14/10/25 vbc - Created - layout taken from the old
000190*                SEEK/MOCK intake fields, normalised.
000200* 21/10/25 vbc - Added BL-Ebitda-Margin & BL-Ask-Multiple
000210*                derived fields per daily-run spec.
000220* 29/10/25 vbc - BL-Status 88-levels added, Filler resized.
000230* 03/11/25 vbc - BL-Posted-Ccyymmdd-R redefine added for
000240*                the freshness check in blsfltr.
000245* 10/08/26 vbc - Dropped the BL-Price-R/BL-Margin-R raw views -
000246*                review found neither one ever picked up by
000247*                any program, left over from an early costing
000248*                idea that never got built.
000250*
000260 01  BL-Listing-Record.
000270     03  BL-ID                 pic x(20).
000280     03  BL-Source             pic x(12).
000290     03  BL-Title              pic x(80).
000300     03  BL-Description        pic x(800).
000310     03  BL-Price              pic s9(9).
000340     03  BL-Revenue            pic s9(9).
000350     03  BL-Ebitda             pic s9(9).
000360     03  BL-Location           pic x(40).
000370     03  BL-Industry           pic x(60).
000380     03  BL-Url                pic x(100).
000390     03  BL-Posted-Date        pic x(10).
000400     03  BL-Posted-Ccyymmdd-R redefines BL-Posted-Date.
000410         05  BL-Post-Ccyy      pic x(4).
000420         05  filler            pic x.
000430         05  BL-Post-Mm        pic x(2).
000440         05  filler            pic x.
000450         05  BL-Post-Dd        pic x(2).
000460     03  BL-Status             pic x(15).
000470         88  BL-Status-New            value "NEW            ".
000480         88  BL-Status-Prefilt-Pass   value "PREFILTER_PASS ".
000490         88  BL-Status-Prefilt-Fail   value "PREFILTER_FAIL ".
000500     03  BL-Ebitda-Margin      pic s9(1)v9(4).
000530     03  BL-Ask-Multiple       pic s9(3)v9(2).
000540     03  filler                pic x(26).
000550*
