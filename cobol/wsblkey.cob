000100*****************************************************
000110*   Working Storage - Pre-Filter Exclusion Tables    *
000120*      Industry exclusions, Title exclusions &        *
000130*      Franchise-exception industries.                *
000140*      Keywords held upper case - compare text is     *
000150*      folded upper case before the search.            *
000160*****************************************************
000170* 28/10/25 vbc - Created, lists per Marketing memo
000180*                dated 24/10/25 (excluded trade list).
000190* 01/11/25 vbc - Added franchise-exception industries
000200*                after Legal queried professional-
000210*                services franchises being rejected.
000220*
000230 01  BL-Excl-Ind-Data.
000240     03  filler  pic x(20)  value "RETAIL".
000250     03  filler  pic x(20)  value "FOOD & DRINK".
000260     03  filler  pic x(20)  value "COFFEE".
000270     03  filler  pic x(20)  value "CAFE".
000280     03  filler  pic x(20)  value "RESTAURANT".
000290     03  filler  pic x(20)  value "PUB".
000300     03  filler  pic x(20)  value "BAR".
000310     03  filler  pic x(20)  value "ACCOMMODATION".
000320     03  filler  pic x(20)  value "TOURISM".
000330     03  filler  pic x(20)  value "LEISURE".
000340     03  filler  pic x(20)  value "TAKEAWAY".
000350     03  filler  pic x(20)  value "HOSPITALITY".
000360     03  filler  pic x(20)  value "FRANCHISE".
000370     03  filler  pic x(20)  value "MASTER FRANCHISE".
000380     03  filler  pic x(20)  value "DRIVING SCHOOL".
000390     03  filler  pic x(20)  value "DRIVING".
000400     03  filler  pic x(20)  value "BEAUTY".
000410     03  filler  pic x(20)  value "HAIR".
000420     03  filler  pic x(20)  value "SPA".
000430     03  filler  pic x(20)  value "MASSAGE".
000440     03  filler  pic x(20)  value "PILATES".
000450     03  filler  pic x(20)  value "GYM".
000460     03  filler  pic x(20)  value "FITNESS".
000470     03  filler  pic x(20)  value "F45".
000480     03  filler  pic x(20)  value "MECHANIC".
000490     03  filler  pic x(20)  value "AUTOMOTIVE".
000500     03  filler  pic x(20)  value "TYRE".
000510     03  filler  pic x(20)  value "CAR DETAILING".
000520     03  filler  pic x(20)  value "ELECTRICAL".
000530     03  filler  pic x(20)  value "ELECTRICAL SERVICES".
000540     03  filler  pic x(20)  value "HANDYMAN".
000550     03  filler  pic x(20)  value "HOME SERVICES".
000560     03  filler  pic x(20)  value "CLEANING".
000570     03  filler  pic x(20)  value "MAINTENANCE".
000580     03  filler  pic x(20)  value "DRY CLEANING".
000590     03  filler  pic x(20)  value "LAUNDROMAT".
000600     03  filler  pic x(20)  value "LAUNDRY".
000610     03  filler  pic x(20)  value "FENCING".
000620     03  filler  pic x(20)  value "SPORTS".
000630     03  filler  pic x(20)  value "PEST CONTROL".
000640     03  filler  pic x(20)  value "TAXI".
000650     03  filler  pic x(20)  value "TRANSPORT".
000660     03  filler  pic x(20)  value "CHAUFFEUR".
000670     03  filler  pic x(20)  value "COURIER".
000680     03  filler  pic x(20)  value "FREIGHT".
000690     03  filler  pic x(20)  value "TRUCK".
000700     03  filler  pic x(20)  value "PET GROOMING".
000710     03  filler  pic x(20)  value "DOG GROOMING".
000720     03  filler  pic x(20)  value "GARDEN".
000730     03  filler  pic x(20)  value "LAWN".
000740     03  filler  pic x(20)  value "MOWING".
000750     03  filler  pic x(20)  value "NURSERY".
000760     03  filler  pic x(20)  value "LANDSCAPING".
000770     03  filler  pic x(20)  value "REMOVALS".
000780     03  filler  pic x(20)  value "AIR CONDITIONING".
000790     03  filler  pic x(20)  value "AIR-CON".
000800     03  filler  pic x(20)  value "CARPET".
000810     03  filler  pic x(20)  value "FLOORING".
000820     03  filler  pic x(20)  value "REFUND".
000830 01  BL-Excl-Ind-Tbl redefines BL-Excl-Ind-Data.
000840     03  BL-Excl-Ind-Kw    pic x(20)  occurs 59 times
000850                                      indexed by BL-Excl-Ind-Ix.
000860*
000870 01  BL-Excl-Title-Data.
000880     03  filler  pic x(20)  value "FRANCHISE".
000890     03  filler  pic x(20)  value "PEST CONTROL".
000900     03  filler  pic x(20)  value "DRIVING SCHOOL".
000910     03  filler  pic x(20)  value "DRIVING".
000920     03  filler  pic x(20)  value "MASSAGE".
000930     03  filler  pic x(20)  value "PILATES".
000940     03  filler  pic x(20)  value "GYM".
000950     03  filler  pic x(20)  value "FITNESS".
000960     03  filler  pic x(20)  value "F45".
000970     03  filler  pic x(20)  value "BEAUTY".
000980     03  filler  pic x(20)  value "HAIR SALON".
000990     03  filler  pic x(20)  value "DRY CLEANING".
001000     03  filler  pic x(20)  value "LAUNDROMAT".
001010     03  filler  pic x(20)  value "LAUNDRY".
001020     03  filler  pic x(20)  value "HANDYMAN".
001030     03  filler  pic x(20)  value "GARDEN".
001040     03  filler  pic x(20)  value "LAWN".
001050     03  filler  pic x(20)  value "MOWING".
001060     03  filler  pic x(20)  value "NURSERY".
001070     03  filler  pic x(20)  value "COURIER".
001080     03  filler  pic x(20)  value "TAXI".
001090     03  filler  pic x(20)  value "REFUND".
001100     03  filler  pic x(20)  value "DOG GROOMING".
001110     03  filler  pic x(20)  value "PET GROOMING".
001120 01  BL-Excl-Title-Tbl redefines BL-Excl-Title-Data.
001130     03  BL-Excl-Title-Kw  pic x(20)  occurs 24 times
001140                                      indexed by BL-Excl-Title-Ix.
001150*
001160 01  BL-Title-Except-Data.
001170     03  filler  pic x(20)  value "MORTGAGE".
001180     03  filler  pic x(20)  value "FINANCE".
001190     03  filler  pic x(20)  value "INSURANCE".
001200     03  filler  pic x(20)  value "LEGAL".
001210     03  filler  pic x(20)  value "ACCOUNTING".
001220     03  filler  pic x(20)  value "BUSINESS SERVICES".
001230     03  filler  pic x(20)  value "REAL ESTATE".
001240 01  BL-Title-Except-Tbl redefines BL-Title-Except-Data.
001250     03  BL-Title-Except-Kw pic x(20) occurs 7 times
001260                                      indexed by BL-Title-Except-Ix.
001270*
