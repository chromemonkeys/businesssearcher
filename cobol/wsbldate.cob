000100*****************************************************
000110*  Working Storage - Date Arithmetic For Freshness    *
000120*     Cumulative days-before-month table used to       *
000130*     turn a ccyymmdd date into an absolute day        *
000140*     number so two dates can be subtracted.           *
000150*****************************************************
000160* 29/10/25 vbc - Created, lifted from the old sales
000170*                ageing routine & renamed for BL.
000180*
000190 01  BL-Day-Tbl-Data.
000200     03  filler   pic 9(3)  comp  value 0.
000210     03  filler   pic 9(3)  comp  value 31.
000220     03  filler   pic 9(3)  comp  value 59.
000230     03  filler   pic 9(3)  comp  value 90.
000240     03  filler   pic 9(3)  comp  value 120.
000250     03  filler   pic 9(3)  comp  value 151.
000260     03  filler   pic 9(3)  comp  value 181.
000270     03  filler   pic 9(3)  comp  value 212.
000280     03  filler   pic 9(3)  comp  value 243.
000290     03  filler   pic 9(3)  comp  value 273.
000300     03  filler   pic 9(3)  comp  value 304.
000310     03  filler   pic 9(3)  comp  value 334.
000320 01  BL-Day-Tbl redefines BL-Day-Tbl-Data.
000330     03  BL-Days-Before-Mo  pic 9(3) comp occurs 12 times
000340                                          indexed by BL-Mo-Ix.
000350*
000360 01  BL-Date-Work-Area.
000370     03  BL-DW-Ccyy         pic 9(4)   comp.
000380     03  BL-DW-Mm           pic 9(2)   comp.
000390     03  BL-DW-Dd           pic 9(2)   comp.
000400     03  BL-DW-Leap-Sw      pic x      value "N".
000410         88  BL-DW-Is-Leap          value "Y".
000420     03  BL-DW-Leap-Add     pic 9      comp  value 0.
000430     03  BL-DW-Rem4         pic 9(4)   comp.
000440     03  BL-DW-Rem100       pic 9(4)   comp.
000450     03  BL-DW-Rem400       pic 9(4)   comp.
000451     03  BL-DW-Quad4        pic 9(7)   comp.
000452     03  BL-DW-Quad100      pic 9(7)   comp.
000453     03  BL-DW-Quad400      pic 9(7)   comp.
000460     03  BL-DW-Abs-Days     pic 9(9)   comp.
000470     03  filler             pic x(4).
000480*
000490 01  BL-Dates-Computed.
000500     03  BL-Run-Abs-Days    pic 9(9)   comp.
000510     03  BL-Posted-Abs-Days pic 9(9)   comp.
000520     03  BL-Days-Listed     pic s9(6)  comp.
000530     03  BL-Date-Valid-Sw   pic x      value "N".
000540         88  BL-Date-Is-Valid       value "Y".
000550     03  filler             pic x(4).
000560*
