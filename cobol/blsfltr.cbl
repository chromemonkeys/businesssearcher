000100*****************************************************************
000110*                                                                *
000120*            Business Listing Pre-Filter Rule Engine            *
000130*                                                                *
000140*        Resets every listing to NEW, then screens it           *
000150*        against the price, industry, title and freshness       *
000160*        rules, marking PREFILTER_PASS or PREFILTER_FAIL.       *
000170*                                                                *
000180*****************************************************************
000190*
000200 identification          division.
000210*
000220 program-id.             BLSFLTR.
000230 author.                 V B COEN.
000240 installation.           APPLEWOOD COMPUTERS - LISTING SCREENING.
000250 date-written.           30/06/1990.
000260 date-compiled.
000270 security.               APPLEWOOD COMPUTERS - INTERNAL USE ONLY.
000280*
000290*    Remarks.            Second step of the nightly run.  Reads
000300*                        the merged master generation written by
000310*                        BLSINTK, applies the rejection rules
000320*                        Marketing and Legal have agreed, and
000330*                        writes the screened generation on for
000340*                        BLSRPT and BLSSUM.
000350*
000360*                        Every listing is reset to NEW on the way
000370*                        through before the rules are even tried -
000380*                        so a listing that passed last night but
000390*                        would fail under tonight's keyword lists
000400*                        (Marketing update the exclusion tables from
000410*                        time to time) gets re-screened fresh rather
000420*                        than grandfathered in on an old decision.
000430*                        A SOLD title is the one exception - it
000440*                        short-circuits straight to PREFILTER_FAIL
000450*                        ahead of the four numbered rules, since a
000460*                        sold business has nothing left to screen.
000470*
000480*    Called Modules.     None.
000490*
000500*    Files Used.
000510*                        BLMASTN - master, merged generation (in).
000520*                        BLMASTF - master, screened generation
000530*                                  (output).
000540*
000550*    Error Messages Used.
000560*                        BL002, BL003.
000570*
000580* Changes:
000590* 30/06/90 vbc - 1.0.00 Created - small-ads rejection pass, rules
000600*                       were price ceiling and a hand keyed "trade
000610*                       not wanted" list of nine entries.
000620* 08/11/94 vbc -    .01 Title-keyword rejection added alongside
000630*                       the industry list - Sales were getting
000640*                       franchise ads past the industry check.
000650* 11/01/99 vbc - 1.1.00 Y2K review - ACCEPT FROM DATE returns a
000660*                       2 digit year; windowed below (cut-over 50)
000670*                       so the freshness check keeps working.
000680* 22/06/08 vbc -    .01 Franchise exception added for professional
000690*                       services industries - Legal ruling.
000700* 29/10/25 vbc - 2.0.00 Rewritten for the SEEKBUSINESS/MOCK online
000710*                       feed - keyword lists replaced per
000720*                       Marketing's 24/10/25 memo, freshness rule
000730*                       added (days-listed over BL-Max-Days), SOLD
000740*                       short-circuit added ahead of the rules.
000750* 01/11/25 vbc -    .01 Franchise exception widened to the seven
000760*                       industry list in wsblkey - was MORTGAGE
000770*                       only.
000780*
000790*****************************************************************
000800*
000810 environment             division.
000820*
000830 configuration           section.
000840 special-names.
000850*    Same UPSI-0 debug toggle carried by every program in the BL
000860*    suite - not read in this program's own procedure division.
000870     upsi-0  on  status is BL-Debug-On
000880             off status is BL-Debug-Off.
000890*
000900 input-output            section.
000910 file-control.
000920*    BLMASTN is BLSINTK's merged output - every listing, new and
000930*    updated alike, before any rule has touched its status.
000940     select  BL-Old-Master-File
000950                 assign to "BLMASTN"
000960                 organization is sequential
000970                 file status is WS-Old-Mast-Status.
000980*    BLMASTF is this program's own output - the final, screened
000990*    generation BLSRPT and BLSSUM both read from.
001000     select  BL-New-Master-File
001010                 assign to "BLMASTF"
001020                 organization is sequential
001030                 file status is WS-New-Mast-Status.
001040*
001050 data                    division.
001060*
001070 file                    section.
001080*
001090 fd  BL-Old-Master-File.
001100 01  BL-Old-Mast-Buffer      pic x(1200).
001110*
001120 fd  BL-New-Master-File.
001130 01  BL-New-Mast-Buffer      pic x(1200).
001140*
001150 working-storage         section.
001160*
001170 77  prog-name               pic x(17) value "BLSFLTR (2.0.00)".
001180*
001190*    wsblmast.cob - listing master layout, read and rewritten.
001200*    wsblrsn.cob  - the per-listing rejection-reason table, filled
001210*                   in by the rule paragraphs below (not currently
001220*                   carried to any output - kept for the trace
001230*                   dump Marketing ask for when a listing's result
001240*                   looks wrong).
001250*    wsblkey.cob  - the exclusion keyword tables.
001260*    wsbldate.cob - the days-before-month table and date work area
001270*                   shared by 1500/4400/9200 below.
001280*    wsblprm.cob  - the Rule P/Rule F house-default parameters.
001290*    wsblwork.cob - shared counters, switches and BL0nn messages.
001300 copy "wsblmast.cob".
001310 copy "wsblrsn.cob".
001320 copy "wsblkey.cob".
001330 copy "wsbldate.cob".
001340 copy "wsblprm.cob".
001350 copy "wsblwork.cob".
001360*
001370 01  WS-File-Status-Area.
001380     03  WS-Old-Mast-Status   pic xx     value "00".
001390     03  WS-New-Mast-Status   pic xx     value "00".
001400     03  filler               pic x(4).
001410*
001420*    WS-Accept-Date-R is the classic two-digit-year ACCEPT FROM
001430*    DATE view - windowed in 1500-Get-Run-Date below rather than
001440*    trusted as a four-digit year on its own.
001450 01  WS-Accept-Date-Area.
001460     03  WS-Accept-Date       pic 9(6).
001470     03  WS-Accept-Date-R redefines WS-Accept-Date.
001480         05  WS-Accept-Yy     pic 9(2).
001490         05  WS-Accept-Mm     pic 9(2).
001500         05  WS-Accept-Dd     pic 9(2).
001510     03  filler               pic x(4).
001520*
001530*    Upper-cased scratch copy of BL-Title, tested for the word
001540*    SOLD before any of the four numbered rules are even tried.
001550 01  WS-Upper-Title            pic x(80).
001560 01  WS-Upper-Title-Sw         pic x     value "N".
001570     88  WS-Title-Has-Sold            value "Y".
001580*
001590*    One match switch per rule that does a keyword search, so each
001600*    rule's own PERFORM ... VARYING loop can stop as soon as it
001610*    finds a hit rather than scanning the whole table regardless.
001620 01  WS-Match-Switches.
001630     03  WS-Ind-Matched-Sw     pic x   value "N".
001640         88  WS-Ind-Matched           value "Y".
001650     03  WS-Title-Matched-Sw   pic x   value "N".
001660         88  WS-Title-Matched         value "Y".
001670     03  WS-Except-Matched-Sw  pic x   value "N".
001680         88  WS-Except-Matched        value "Y".
001690     03  filler                pic x(4).
001700*
001710*    Carries which keyword actually matched (and its trimmed
001720*    length) from the search paragraph back up to the reason-text
001730*    builder, since the search itself doesn't know why it was
001740*    called.
001750 01  WS-Matched-Keywords.
001760     03  WS-Matched-Ind-Kw     pic x(20).
001770     03  WS-Matched-Ind-Len    pic 9(2)  comp.
001780     03  WS-Matched-Title-Kw   pic x(20).
001790     03  WS-Matched-Title-Len  pic 9(2)  comp.
001800     03  WS-Matched-Kw-Len-Tmp pic 9(2)  comp.
001810     03  filler                pic x(4).
001820*
001830*    General-purpose substring-search work area - 8100-Search-
001840*    Substring below is shared by all three keyword rules, the
001850*    haystack/keyword/length fields reloaded fresh by each caller.
001860 01  WS-Search-Area.
001870     03  WS-Search-Text        pic x(800).
001880     03  WS-Search-Text-Len    pic 9(3)  comp.
001890     03  WS-Search-Kw          pic x(20).
001900     03  WS-Search-Kw-Len      pic 9(2)  comp.
001910     03  WS-Search-Last-Start  pic s9(4) comp.
001920     03  WS-Search-Pos         pic 9(4)  comp.
001930     03  WS-Search-Match-Sw    pic x     value "N".
001940         88  WS-Search-Matched         value "Y".
001950     03  filler                pic x(4).
001960*
001970*    Shared trailing-space trim work area, the same shape as the
001980*    other BL programs' - one field wide enough for the widest
001990*    caller (the 60-byte industry text), reused by every trim call.
002000 01  WS-Trim-Area.
002010     03  WS-Trim-Field         pic x(800).
002020     03  WS-Trim-Max           pic 9(3)  comp.
002030     03  WS-Trim-Len           pic 9(3)  comp.
002040     03  WS-Ltrim-Start        pic 9(3)  comp.
002050     03  WS-Edit-Len           pic 9(3)  comp.
002060     03  filler                pic x(4).
002070*
002080*    WS-Edit-Value/Picture/Text is the generic zero-suppress edit
002090*    used by 9400-Edit-Number for both the price and the days-
002100*    listed figures quoted in a rejection reason.  WS-Price-Text/
002110*    Len hold the price side of it across the two separate 9400
002120*    calls 4100-Rule-Price makes (price, then the max-price limit).
002130 01  WS-Edit-Area.
002140     03  WS-Edit-Value         pic s9(9) comp.
002150     03  WS-Edit-Picture       pic z(8)9.
002160     03  WS-Edit-Text          pic x(12).
002170     03  WS-Price-Text         pic x(12).
002180     03  WS-Price-Len          pic 9(3)  comp.
002190     03  filler                pic x(4).
002200*
002210 procedure division.
002220*
002230 0000-Main                    section.
002240*****************************************
002250* Controlling section - open, pick up today's date once for the
002260* freshness rule, screen the whole master generation record by
002270* record, close down and echo the reset/pass/fail tallies to the
002280* job log the way operations expects.
002290*
002300     perform  1000-Open-Files.
002310     perform  1500-Get-Run-Date.
002320     perform  2000-Process-Master.
002330     perform  5000-Close-Files.
002340     display  "BLSFLTR - " BL-Reset-Cnt " reset, "
002350                            BL-Pass-Cnt " pass, "
002360                            BL-Fail-Cnt " fail".
002370     goback.
002380*
002390 1000-Open-Files               section.
002400*****************************************
002410* BLMASTN input, BLMASTF output - aborts the run (return-code 16)
002420* on the first bad open rather than screen a partial generation.
002430*
002440     open     input  BL-Old-Master-File.
002450     if       WS-Old-Mast-Status not = "00"
002460              display BL002 " " WS-Old-Mast-Status
002470              move 16 to return-code
002480              goback.
002490     open     output BL-New-Master-File.
002500     if       WS-New-Mast-Status not = "00"
002510              display BL003 " " WS-New-Mast-Status
002520              move 16 to return-code
002530              goback.
002540*
002550 1000-Exit.
002560     exit.
002570*
002580 1500-Get-Run-Date              section.
002590*****************************************
002600* ACCEPT FROM DATE returns a 2 digit year - windowed here rather
002610* than run the risk of a third-party date routine going missing.
002620* The same absolute-day conversion 9200 uses for the posted date is
002630* run once here for today, so 4400-Rule-Freshness only has to
002640* subtract two already-computed day counts rather than work out
002650* today's figure on every record.
002660*
002670     accept   WS-Accept-Date from date.
002680     if       WS-Accept-Yy < 50
002690              compute BL-Today-Ccyy = 2000 + WS-Accept-Yy
002700     else
002710              compute BL-Today-Ccyy = 1900 + WS-Accept-Yy
002720     end-if.
002730     move     WS-Accept-Mm  to  BL-Today-Mm.
002740     move     WS-Accept-Dd  to  BL-Today-Dd.
002750     move     BL-Today-Ccyy to  BL-DW-Ccyy.
002760     move     BL-Today-Mm   to  BL-DW-Mm.
002770     move     BL-Today-Dd   to  BL-DW-Dd.
002780     perform  9200-Compute-Abs-Days.
002790     move     BL-DW-Abs-Days  to  BL-Run-Abs-Days.
002800*
002810 1500-Exit.
002820     exit.
002830*
002840 2000-Process-Master            section.
002850*****************************************
002860* One pass over the merged generation, one CALL to 2200 per record.
002870*
002880     move     "N"   to  BL-Eof-Sw.
002890     perform  2100-Read-One-Master until BL-End-Of-File.
002900*
002910 2000-Exit.
002920     exit.
002930*
002940 2100-Read-One-Master.
002950     read     BL-Old-Master-File into BL-Old-Mast-Buffer
002960         at end     set BL-End-Of-File to true
002970         not at end perform 2200-Screen-One-Listing
002980     end-read.
002990*
003000 2200-Screen-One-Listing.
003010*    Reset first (every listing starts the night as NEW, counted
003020*    into BL-Reset-Cnt regardless of what it finishes as), then the
003030*    SOLD short-circuit, then the four numbered rules in order -
003040*    BL-Reason-Cnt staying at zero after all four is what decides
003050*    PREFILTER_PASS.
003060     move     BL-Old-Mast-Buffer to BL-Listing-Record.
003070     set      BL-Status-New  to true.
003080     add      1  to  BL-Reset-Cnt.
003090     move     zero to BL-Reason-Cnt.
003100     perform  3000-Check-Sold-Title.
003110     if       WS-Title-Has-Sold
003120              set  BL-Status-Prefilt-Fail  to true
003130              add  1 to BL-Sold-Cnt
003140              add  1 to BL-Fail-Cnt
003150     else
003160              perform 4100-Rule-Price
003170              perform 4200-Rule-Industry
003180              perform 4300-Rule-Title
003190              perform 4400-Rule-Freshness
003200              if   BL-Reason-Cnt = zero
003210                   set  BL-Status-Prefilt-Pass  to true
003220                   add  1 to BL-Pass-Cnt
003230              else
003240                   set  BL-Status-Prefilt-Fail  to true
003250                   add  1 to BL-Fail-Cnt
003260              end-if
003270     end-if.
003280     move     BL-Listing-Record to BL-New-Mast-Buffer.
003290     write    BL-New-Mast-Buffer.
003300     if       WS-New-Mast-Status not = "00"
003310              display BL003 " " WS-New-Mast-Status
003320              move 16 to return-code
003330              goback.
003340*
003350 3000-Check-Sold-Title          section.
003360*****************************************
003370* Folds the title to upper case and looks for the plain word SOLD
003380* anywhere in it - Marketing's feed occasionally carries a listing
003390* through a day or two after it's actually gone under offer, and a
003400* sold business has nothing left worth screening against the four
003410* numbered rules below.
003420*
003430     move     "N"  to  WS-Upper-Title-Sw.
003440     move     BL-Title  to  WS-Upper-Title.
003450     inspect  WS-Upper-Title converting
003460              "abcdefghijklmnopqrstuvwxyz"
003470           to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
003480     move     WS-Upper-Title  to  WS-Search-Text.
003490     move     80              to  WS-Search-Text-Len.
003500     move     "SOLD"          to  WS-Search-Kw.
003510     move     4               to  WS-Search-Kw-Len.
003520     perform  8100-Search-Substring.
003530     if       WS-Search-Matched
003540              set  WS-Title-Has-Sold  to true
003550     end-if.
003560*
003570 3000-Exit.
003580     exit.
003590*
003600 4100-Rule-Price                section.
003610*****************************************
003620* Rule P - reject anything over BL-Max-Price.  Not applied at all
003630* to a listing with no price recorded (BL-Price = zero) - an
003640* unpriced listing is Marketing's "contact for price" case, not a
003650* price violation.
003660* 10/08/26 vbc - max-price wording was a hardcoded "$1,000,000"
003670*                literal, went stale the day BL-Max-Price ever
003680*                changed in wsblprm - now edits the parameter
003690*                itself into the message, same as the price is.
003700*
003710     if       BL-Price > zero and BL-Price > BL-Max-Price
003720              move BL-Price to WS-Edit-Value
003730              perform 9400-Edit-Number
003740              move WS-Edit-Text to WS-Price-Text
003750              move WS-Edit-Len  to WS-Price-Len
003760              move BL-Max-Price to WS-Edit-Value
003770              perform 9400-Edit-Number
003780              add  1 to BL-Reason-Cnt
003790              move spaces to BL-Reason-Text (BL-Reason-Cnt)
003800              string "Price $" delimited by size
003810                     WS-Price-Text (1:WS-Price-Len) delimited by size
003820                     " exceeds max $" delimited by size
003830                     WS-Edit-Text (1:WS-Edit-Len) delimited by size
003840                  into BL-Reason-Text (BL-Reason-Cnt)
003850     end-if.
003860*
003870 4100-Exit.
003880     exit.
003890*
003900 4200-Rule-Industry              section.
003910*****************************************
003920* Rule I - reject on a match against the excluded-industry table.
003930* An empty BL-Industry skips the rule entirely rather than match
003940* every keyword against 60 bytes of spaces.
003950*
003960     move     "N"  to  WS-Ind-Matched-Sw.
003970     if       BL-Industry = spaces
003980              go to 4200-Exit.
003990     perform  4210-Try-One-Ind-Kw
004000         varying BL-Excl-Ind-Ix from 1 by 1
004010         until   BL-Excl-Ind-Ix > 59
004020              or WS-Ind-Matched.
004030     if       WS-Ind-Matched
004040              perform 4250-Add-Industry-Reason
004050     end-if.
004060*
004070 4200-Exit.
004080     exit.
004090*
004100 4210-Try-One-Ind-Kw.
004110*    Industry text is re-folded to upper case on every call (cheap
004120*    enough at 60 bytes and table-driven keyword matching needs an
004130*    upper-case haystack each time 8100 is entered) rather than
004140*    cached from 3000 above, which only ever upper-cased the title.
004150     move     BL-Industry  to  WS-Search-Text.
004160     inspect  WS-Search-Text converting
004170              "abcdefghijklmnopqrstuvwxyz"
004180           to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
004190     move     60  to  WS-Search-Text-Len.
004200     move     BL-Excl-Ind-Kw (BL-Excl-Ind-Ix)  to  WS-Search-Kw.
004210     perform  9100-Trim-Keyword.
004220     perform  8100-Search-Substring.
004230     if       WS-Search-Matched
004240              set  WS-Ind-Matched  to true
004250              move BL-Excl-Ind-Kw (BL-Excl-Ind-Ix)
004260                                        to WS-Matched-Ind-Kw
004270              move WS-Search-Kw-Len    to WS-Matched-Ind-Len
004280     end-if.
004290*
004300 4250-Add-Industry-Reason       section.
004310*****************************************
004320* Builds the "Industry 'x' matches exclusion 'y'" text BLSSUM never
004330* sees (the reason table isn't carried to BLMASTF) but a future
004340* trace-dump utility can read straight off WS-Trim-Field if Legal
004350* ever ask why a specific listing was rejected.
004360*
004370     move     BL-Industry  to  WS-Trim-Field (1:60).
004380     move     60  to  WS-Trim-Max.
004390     perform  9000-Trim-Field.
004400     add      1 to BL-Reason-Cnt.
004410     move     spaces to BL-Reason-Text (BL-Reason-Cnt).
004420     string   "Industry '" delimited by size
004430              WS-Trim-Field (1:WS-Trim-Len) delimited by size
004440              "' matches exclusion '" delimited by size
004450              WS-Matched-Ind-Kw (1:WS-Matched-Ind-Len)
004460                                   delimited by size
004470              "'" delimited by size
004480           into BL-Reason-Text (BL-Reason-Cnt).
004490*
004500 4250-Exit.
004510     exit.
004520*
004530 4300-Rule-Title                 section.
004540*****************************************
004550* Rule T - reject on a match against the excluded-title-keyword
004560* table.  FRANCHISE is special-cased below since a franchise title
004570* in one of the seven professional-services industries is let
004580* through under Legal's 2008 ruling rather than rejected outright.
004590*
004600     move     "N"  to  WS-Title-Matched-Sw.
004610     if       BL-Title = spaces
004620              go to 4300-Exit.
004630     perform  4310-Try-One-Title-Kw
004640         varying BL-Excl-Title-Ix from 1 by 1
004650         until   BL-Excl-Title-Ix > 24
004660              or WS-Title-Matched.
004670     if       WS-Title-Matched
004680              perform 4350-Add-Title-Reason
004690     end-if.
004700*
004710 4300-Exit.
004720     exit.
004730*
004740 4310-Try-One-Title-Kw.
004750*    A plain keyword match sets WS-Title-Matched straight away.
004760*    A FRANCHISE match instead detours through 4320 to test the
004770*    industry exception list before deciding - only setting the
004780*    switch if the exception does NOT apply.
004790     move     BL-Title  to  WS-Search-Text.
004800     inspect  WS-Search-Text converting
004810              "abcdefghijklmnopqrstuvwxyz"
004820           to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
004830     move     80  to  WS-Search-Text-Len.
004840     move     BL-Excl-Title-Kw (BL-Excl-Title-Ix) to WS-Search-Kw.
004850     perform  9100-Trim-Keyword.
004860     perform  8100-Search-Substring.
004870     if       WS-Search-Matched
004880              move WS-Search-Kw-Len  to  WS-Matched-Kw-Len-Tmp
004890              if  WS-Search-Kw (1:WS-Search-Kw-Len) = "FRANCHISE"
004900                  perform 4320-Check-Franchise-Exception
004910                  if  not WS-Except-Matched
004920                      set  WS-Title-Matched  to true
004930                      move BL-Excl-Title-Kw (BL-Excl-Title-Ix)
004940                                        to WS-Matched-Title-Kw
004950                      move WS-Matched-Kw-Len-Tmp
004960                                        to WS-Matched-Title-Len
004970                  end-if
004980              else
004990                  set  WS-Title-Matched  to true
005000                  move BL-Excl-Title-Kw (BL-Excl-Title-Ix)
005010                                        to WS-Matched-Title-Kw
005020                  move WS-Matched-Kw-Len-Tmp to WS-Matched-Title-Len
005030              end-if
005040     end-if.
005050*
005060 4320-Check-Franchise-Exception section.
005070*****************************************
005080* Legal's 2008 ruling - a franchise title in one of the seven
005090* professional-services industries (accounting, law, and the rest
005100* of wsblkey's BL-Title-Except-Kw table) is not a franchise ad in
005110* the sense the rule was written to catch, so it's let through
005120* rather than rejected on the FRANCHISE keyword alone.
005130*
005140     move     "N"  to  WS-Except-Matched-Sw.
005150     if       BL-Industry = spaces
005160              go to 4320-Exit.
005170     perform  4330-Try-One-Except-Kw
005180         varying BL-Title-Except-Ix from 1 by 1
005190         until   BL-Title-Except-Ix > 7
005200              or WS-Except-Matched.
005210*
005220 4320-Exit.
005230     exit.
005240*
005250 4330-Try-One-Except-Kw.
005260     move     BL-Industry  to  WS-Search-Text.
005270     inspect  WS-Search-Text converting
005280              "abcdefghijklmnopqrstuvwxyz"
005290           to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
005300     move     60  to  WS-Search-Text-Len.
005310     move     BL-Title-Except-Kw (BL-Title-Except-Ix) to WS-Search-Kw.
005320     perform  9100-Trim-Keyword.
005330     perform  8100-Search-Substring.
005340     if       WS-Search-Matched
005350              set  WS-Except-Matched  to true
005360     end-if.
005370*
005380 4350-Add-Title-Reason          section.
005390*****************************************
005400* Builds the title-rejection reason text, same shape as 4250 above
005410* but without the "matches exclusion" industry half - a title
005420* keyword match only ever has the one keyword to report.
005430*
005440     add      1 to BL-Reason-Cnt.
005450     move     spaces to BL-Reason-Text (BL-Reason-Cnt).
005460     string   "Title contains excluded keyword '" delimited by size
005470              WS-Matched-Title-Kw (1:WS-Matched-Title-Len)
005480                                   delimited by size
005490              "'" delimited by size
005500           into BL-Reason-Text (BL-Reason-Cnt).
005510*
005520 4350-Exit.
005530     exit.
005540*
005550 4400-Rule-Freshness             section.
005560*****************************************
005570* Rule F - reject a listing that's been posted longer than
005580* BL-Max-Days ago.  An unparseable or blank posted date (including
005590* anything BLSINTK's own 3650-Validate-Posted-Date already blanked
005600* out as corrupt) skips the rule rather than guess at an age - the
005610* same "don't invent a value" stance 3400-Create-New takes on a
005620* brand new listing's derived fields.
005630*
005640     move     "N"  to  BL-Date-Valid-Sw.
005650     if       BL-Posted-Date = spaces
005660              go to 4400-Exit.
005670     if       BL-Post-Ccyy is not numeric
005680           or BL-Post-Mm   is not numeric
005690           or BL-Post-Dd   is not numeric
005700              go to 4400-Exit.
005710     move     BL-Post-Ccyy  to  BL-DW-Ccyy.
005720     move     BL-Post-Mm    to  BL-DW-Mm.
005730     move     BL-Post-Dd    to  BL-DW-Dd.
005740     if       BL-DW-Mm < 1 or BL-DW-Mm > 12
005750              go to 4400-Exit.
005760     perform  9200-Compute-Abs-Days.
005770     move     BL-DW-Abs-Days  to  BL-Posted-Abs-Days.
005780     set      BL-Date-Is-Valid  to true.
005790     compute  BL-Days-Listed = BL-Run-Abs-Days - BL-Posted-Abs-Days.
005800     if       BL-Max-Days > 0 and BL-Days-Listed > BL-Max-Days
005810              perform 4450-Add-Freshness-Reason
005820     end-if.
005830*
005840 4400-Exit.
005850     exit.
005860*
005870 4450-Add-Freshness-Reason      section.
005880*****************************************
005890* "Listed n days ago (max 60)" - the 60 here is a literal for the
005900* message only, the actual comparison above already used the live
005910* BL-Max-Days parameter, same fix as Rule P's wording got.
005920*
005930     move     BL-Days-Listed  to  WS-Edit-Value.
005940     perform  9400-Edit-Number.
005950     add      1 to BL-Reason-Cnt.
005960     move     spaces to BL-Reason-Text (BL-Reason-Cnt).
005970     string   "Listed " delimited by size
005980              WS-Edit-Text (1:WS-Edit-Len) delimited by size
005990              " days ago (max 60)" delimited by size
006000           into BL-Reason-Text (BL-Reason-Cnt).
006010*
006020 4450-Exit.
006030     exit.
006040*
006050 8100-Search-Substring           section.
006060*****************************************
006070* Haystack is WS-Search-Text for WS-Search-Text-Len bytes,
006080* keyword is WS-Search-Kw for WS-Search-Kw-Len bytes - both
006090* already folded to upper case by the caller.
006100*
006110     move     "N"  to  WS-Search-Match-Sw.
006120     if       WS-Search-Kw-Len = zero
006130              go to 8100-Exit.
006140     compute  WS-Search-Last-Start =
006150              WS-Search-Text-Len - WS-Search-Kw-Len + 1.
006160     if       WS-Search-Last-Start < 1
006170              go to 8100-Exit.
006180     perform  8110-Compare-One-Pos
006190         varying WS-Search-Pos from 1 by 1
006200         until   WS-Search-Pos > WS-Search-Last-Start
006210              or WS-Search-Matched.
006220*
006230 8100-Exit.
006240     exit.
006250*
006260 8110-Compare-One-Pos.
006270     if       WS-Search-Text (WS-Search-Pos:WS-Search-Kw-Len) =
006280              WS-Search-Kw (1:WS-Search-Kw-Len)
006290              set  WS-Search-Matched  to true
006300     end-if.
006310*
006320 9000-Trim-Field                 section.
006330*****************************************
006340* Trailing-space trim - WS-Trim-Field/WS-Trim-Max set by the
006350* caller, result left in WS-Trim-Len (0 if all spaces).
006360*
006370     move     WS-Trim-Max  to  WS-Trim-Len.
006380     perform  9010-Trim-One-Char
006390         varying WS-Trim-Len from WS-Trim-Max by -1
006400         until   WS-Trim-Len = zero
006410              or WS-Trim-Field (WS-Trim-Len:1) not = space.
006420*
006430 9000-Exit.
006440     exit.
006450*
006460 9010-Trim-One-Char.
006470     continue.
006480*
006490 9100-Trim-Keyword                section.
006500*****************************************
006510* Trims WS-Search-Kw (20 bytes) into WS-Search-Kw-Len via the
006520* shared 9000 routine.
006530*
006540     move     WS-Search-Kw  to  WS-Trim-Field (1:20).
006550     move     20  to  WS-Trim-Max.
006560     perform  9000-Trim-Field.
006570     move     WS-Trim-Len  to  WS-Search-Kw-Len.
006580*
006590 9100-Exit.
006600     exit.
006610*
006620 9200-Compute-Abs-Days            section.
006630*****************************************
006640* Proleptic-Gregorian day count from BL-DW-Ccyy/Mm/Dd - only the
006650* difference between two such counts is meaningful, the epoch
006660* itself is not a real calendar date.
006670*
006680     divide   BL-DW-Ccyy by 4   giving BL-DW-Quad4
006690                                remainder BL-DW-Rem4.
006700     divide   BL-DW-Ccyy by 100 giving BL-DW-Quad100
006710                                remainder BL-DW-Rem100.
006720     divide   BL-DW-Ccyy by 400 giving BL-DW-Quad400
006730                                remainder BL-DW-Rem400.
006740     if       BL-DW-Rem4 = zero
006750         and (BL-DW-Rem100 not = zero
006760               or BL-DW-Rem400 = zero)
006770              set  BL-DW-Is-Leap  to true
006780     else
006790              move "N" to BL-DW-Leap-Sw
006800     end-if.
006810     if       BL-DW-Is-Leap and BL-DW-Mm > 2
006820              move 1  to  BL-DW-Leap-Add
006830     else
006840              move 0  to  BL-DW-Leap-Add
006850     end-if.
006860     set      BL-Mo-Ix  to  BL-DW-Mm.
006870     compute  BL-DW-Abs-Days =
006880              (BL-DW-Ccyy * 365) + BL-DW-Quad4
006890            - BL-DW-Quad100 + BL-DW-Quad400
006900            + BL-Days-Before-Mo (BL-Mo-Ix)
006910            + BL-DW-Leap-Add + BL-DW-Dd.
006920*
006930 9200-Exit.
006940     exit.
006950*
006960 9400-Edit-Number                 section.
006970*****************************************
006980* WS-Edit-Value in, left-trimmed text out in WS-Edit-Text for
006990* WS-Edit-Len bytes - used to drop an edited field's leading
007000* spaces when it is STRINGed into a reason message.
007010*
007020     move     WS-Edit-Value  to  WS-Edit-Picture.
007030     move     WS-Edit-Picture  to  WS-Trim-Field (1:9).
007040     move     9  to  WS-Trim-Max.
007050     move     1  to  WS-Ltrim-Start.
007060     perform  9410-Ltrim-One-Char
007070         varying WS-Ltrim-Start from 1 by 1
007080         until   WS-Ltrim-Start > WS-Trim-Max
007090              or WS-Trim-Field (WS-Ltrim-Start:1) not = space.
007100     compute  WS-Edit-Len = WS-Trim-Max - WS-Ltrim-Start + 1.
007110     move     WS-Trim-Field (WS-Ltrim-Start:WS-Edit-Len)
007120                   to  WS-Edit-Text.
007130*
007140 9400-Exit.
007150     exit.
007160*
007170 9410-Ltrim-One-Char.
007180     continue.
007190*
007200 5000-Close-Files                 section.
007210*****************************************
007220* Plain CLOSE on both files - BLMASTF was already WRITE'n record
007230* by record in 2200 above.
007240*
007250     close    BL-Old-Master-File.
007260     close    BL-New-Master-File.
007270*
007280 5000-Exit.
007290     exit.
007300*
