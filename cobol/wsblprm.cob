000100*****************************************************
000110*  Working Storage - Pre-Filter Rule Parameters      *
000120*     House defaults for the price-ceiling and        *
000130*     freshness rules - changed here, not in JCL,      *
000140*     until Ops ask for a PARM card.                   *
000150*****************************************************
000160* 28/10/25 vbc - Created.
000170*
000180 01  BL-Filter-Params.
000190     03  BL-Max-Price          pic s9(9)  comp
000200                                          value 1000000.
000210     03  BL-Max-Days           pic s9(5)  comp
000220                                          value 60.
000230     03  filler                pic x(4).
000240*
