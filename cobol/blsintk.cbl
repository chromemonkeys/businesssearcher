000100*****************************************************************
000110*                                                                *
000120*              Business Listing Intake And Merge                *
000130*                                                                *
000140*        Reads the daily feed, creates or updates the           *
000150*        listing master store, computes the derived             *
000160*        margin and ask-multiple fields on the way through.     *
000170*                                                                *
000180*****************************************************************
000190*
000200 identification          division.
000210*
000220 program-id.             BLSINTK.
000230 author.                 V B COEN.
000240 installation.           APPLEWOOD COMPUTERS - LISTING SCREENING.
000250 date-written.           22/05/1989.
000260 date-compiled.
000270 security.               APPLEWOOD COMPUTERS - INTERNAL USE ONLY.
000280*
000290*    Remarks.            First step of the nightly listing-
000300*                        screening run.  Loads the prior master
000310*                        generation into a working table, applies
000320*                        the day's feed on top of it by listing
000330*                        number, and writes the merged table out
000340*                        as the next master generation for
000350*                        BLSFLTR to pick up.
000360*
000370*                        First run of the day has no prior
000380*                        generation on disk at all - the open
000390*                        status-35 branch in 1000/2000 below treats
000400*                        that the same as an empty master rather
000410*                        than failing the run, so a brand new
000420*                        installation doesn't need a seed file.
000430*
000440*    Called Modules.     BLSPRC - asking-price text parser.
000450*
000460*    Files Used.
000470*                        BLINTK  - daily feed (input).
000480*                        BLMASTO - master, prior generation (input).
000490*                        BLMASTN - master, merged generation (out).
000500*
000510*    Error Messages Used.
000520*                        BL001, BL002, BL003, BL004.
000530*
000540* Changes:
000550* 22/05/89 vbc - 1.0.00 Created - ledger-card conversion run, feed
000560*                       was the punched small-ads batch.
000570* 14/02/93 vbc -    .01 Table size raised 500 to 1500 - Herts run
000580*                       started overflowing BL004 most Fridays.
000590* 11/01/99 vbc - 1.1.00 Y2K review - BL-ID and date fields already
000600*                       4 digit year, no change required.
000610* 19/03/07 vbc -    .01 Dropped the paper-to-fiche archive branch,
000620*                       feed is electronic only from this release.
000630* 14/10/25 vbc - 2.0.00 Rewritten for the SEEKBUSINESS/MOCK online
000640*                       feed - added EBITDA margin & ask multiple
000650*                       derive step, table raised 1500 to 5000.
000660* 23/10/25 vbc -    .01 Update path left derived fields alone when
000670*                       the new figures don't qualify - was
000680*                       zeroing them out, Marketing complained.
000690* 10/08/26 vbc -    .02 Feed occasionally sends a non-numeric
000700*                       posted-date column (bad export job at
000710*                       the source site) - now blanked to spaces
000720*                       (unknown) on the way in rather than
000730*                       carried into the master to trip up
000740*                       BLSFLTR's freshness rule.
000750*
000760*****************************************************************
000770*
000780 environment             division.
000790*
000800 configuration           section.
000810 special-names.
000820*    UPSI-0 is the shop-standard debug toggle - operations flips it
000830*    on from the run JCL when a feed run needs tracing, off for the
000840*    ordinary nightly job.  Not currently read anywhere in this
000850*    program's procedure division, carried so the switch stays
000860*    declared the same way across the whole BL suite.
000870     upsi-0  on  status is BL-Debug-On
000880             off status is BL-Debug-Off.
000890*
000900 input-output            section.
000910 file-control.
000920*    BLINTK is line sequential - the feed arrives as plain text,
000930*    one listing per line, the way the old small-ads batch did.
000940     select  BL-Intake-File
000950                 assign to "BLINTK"
000960                 organization is line sequential
000970                 file status is WS-Intake-Status.
000980*    BLMASTO/BLMASTN are plain sequential - fixed 1200-byte master
000990*    images, old generation in, merged generation out.  Never the
001000*    same physical file open twice at once, so no risk of reading
001010*    what this run is still writing.
001020     select  BL-Old-Master-File
001030                 assign to "BLMASTO"
001040                 organization is sequential
001050                 file status is WS-Old-Mast-Status.
001060     select  BL-New-Master-File
001070                 assign to "BLMASTN"
001080                 organization is sequential
001090                 file status is WS-New-Mast-Status.
001100*
001110 data                    division.
001120*
001130 file                    section.
001140*
001150 fd  BL-Intake-File.
001160 01  BL-Intake-Buffer        pic x(1200).
001170*
001180 fd  BL-Old-Master-File.
001190 01  BL-Old-Mast-Buffer      pic x(1200).
001200*
001210 fd  BL-New-Master-File.
001220 01  BL-New-Mast-Buffer      pic x(1200).
001230*
001240 working-storage         section.
001250*
001260 77  prog-name               pic x(17) value "BLSINTK (2.0.00)".
001270*
001280*    wsblmast.cob  - the listing master layout (BL-Listing-Record).
001290*    wsblintk.cob  - the daily feed layout (BL-Intake-Record).
001300*    wsblwork.cob  - shared counters, switches and BL0nn messages.
001310 copy "wsblmast.cob".
001320 copy "wsblintk.cob".
001330 copy "wsblwork.cob".
001340*
001350 01  WS-File-Status-Area.
001360     03  WS-Intake-Status     pic xx     value "00".
001370     03  WS-Old-Mast-Status   pic xx     value "00".
001380     03  WS-New-Mast-Status   pic xx     value "00".
001390     03  filler               pic x(4).
001400*
001410*    Holds the CALL "BLSPRC" return values across the boundary -
001420*    see 3600-Parse-Incoming-Price below.
001430 01  WS-Price-Parse-Area.
001440     03  WS-Parsed-Price      pic s9(9) comp.
001450     03  WS-Parsed-Found      pic x.
001460     03  filler               pic x(4).
001470*
001480*    The whole prior master generation is pulled into memory once
001490*    per run so the feed can be matched against it by BL-ID without
001500*    re-reading BLMASTO for every intake line - same working-table
001510*    merge shape the old small-ads batch used when the file still
001520*    fit on a single reel.  BL-Master-Max at 5000 comfortably covers
001530*    the largest SEEKBUSINESS/MOCK feed seen to date; BL004 fires
001540*    if a future feed ever outgrows it.
001550 01  BL-Master-Table.
001560     03  BL-Master-Cnt        pic 9(5)   comp  value zero.
001570     03  BL-Master-Max        pic 9(5)   comp  value 5000.
001580     03  BL-Match-Ix          pic 9(5)   comp  value zero.
001590     03  filler               pic x(4).
001600     03  BL-Master-Entry       occurs 1 to 5000 times
001610                                depending on BL-Master-Cnt
001620                                indexed by BL-Master-Ix.
001630         05  BL-MT-Image      pic x(1200).
001640*
001650 procedure division.
001660*
001670 0000-Main                   section.
001680*****************************************
001690* Controlling section - open, load the prior generation into the
001700* table, merge the day's feed over it record by record, write the
001710* merged table as the new generation, close down and report the
001720* new/updated counts the way operations expects on the job log.
001730*
001740     perform  1000-Open-Files.
001750     perform  2000-Load-Old-Master.
001760     perform  3000-Process-Intake.
001770     perform  4000-Write-New-Master.
001780     perform  5000-Close-Files.
001790     display  "BLSINTK - " BL-New-Cnt " new, "
001800                            BL-Upd-Cnt " updated".
001810     goback.
001820*
001830 1000-Open-Files              section.
001840*****************************************
001850* Opens all three files up front and aborts the run (return-code 16
001860* for the JCL to catch) on the first one that comes back bad -
001870* there's no point merging a partial table if the output file can't
001880* even be opened.
001890*
001900     open     input  BL-Intake-File.
001910     if       WS-Intake-Status not = "00"
001920              display BL001 " " WS-Intake-Status
001930              move 16 to return-code
001940              goback.
001950     open     input  BL-Old-Master-File.
001960*    Status 35 (file not found) is expected on the very first run
001970*    of a new installation - fall through rather than abort.
001980     if       WS-Old-Mast-Status not = "00"
001990                  and WS-Old-Mast-Status not = "35"
002000              display BL002 " " WS-Old-Mast-Status
002010              move 16 to return-code
002020              goback.
002030     open     output BL-New-Master-File.
002040     if       WS-New-Mast-Status not = "00"
002050              display BL003 " " WS-New-Mast-Status
002060              move 16 to return-code
002070              goback.
002080*
002090 1000-Exit.
002100     exit.
002110*
002120 2000-Load-Old-Master          section.
002130*****************************************
002140* Status 35 on the open above means no prior generation exists
002150* yet - treat that as an empty master, first run of the system.
002160*
002170     move     zero  to  BL-Master-Cnt.
002180     if       WS-Old-Mast-Status = "35"
002190              go to 2000-Exit.
002200     move     "N"   to  BL-Eof-Sw.
002210     perform  2100-Read-One-Master until BL-End-Of-File.
002220*
002230 2000-Exit.
002240     exit.
002250*
002260 2100-Read-One-Master.
002270     read     BL-Old-Master-File into BL-Old-Mast-Buffer
002280         at end     set BL-End-Of-File to true
002290         not at end perform 2150-Store-In-Table
002300     end-read.
002310*
002320 2150-Store-In-Table.
002330*    Table-full guard - BL004 and a hard stop rather than silently
002340*    dropping the excess masters off the end of the run.
002350     if       BL-Master-Cnt >= BL-Master-Max
002360              display BL004
002370              move 16 to return-code
002380              goback.
002390     add      1  to  BL-Master-Cnt.
002400     move     BL-Old-Mast-Buffer to BL-MT-Image (BL-Master-Cnt).
002410*
002420 3000-Process-Intake           section.
002430*****************************************
002440* One pass over the feed, one CALL to 3200 per intake line - the
002450* merge logic itself lives down in 3200/3300/3400 below.
002460*
002470     move     "N"   to  BL-Eof-Sw.
002480     perform  3100-Read-One-Intake until BL-End-Of-File.
002490*
002500 3000-Exit.
002510     exit.
002520*
002530 3100-Read-One-Intake.
002540     read     BL-Intake-File into BL-Intake-Buffer
002550         at end     set BL-End-Of-File to true
002560         not at end perform 3200-Merge-One-Listing
002570     end-read.
002580*
002590 3200-Merge-One-Listing.
002600*    BL-Intake-Record's group layout overlays straight onto the
002610*    buffer just read - a plain MOVE picks up every subordinate
002620*    field (BL-In-ID, BL-In-Title, BL-In-Price-Text and so on) in
002630*    one statement rather than field by field.
002640     move     BL-Intake-Buffer to BL-Intake-Record.
002650     perform  3210-Search-Master-Table.
002660     if       BL-Rec-Found
002670              perform 3300-Update-Existing
002680     else
002690              perform 3400-Create-New
002700     end-if.
002710*
002720 3210-Search-Master-Table        section.
002730*****************************************
002740* Linear scan of the in-memory table by BL-ID - the table is not
002750* kept in any particular order, so there's no faster search
002760* available without sorting it first, and a run of up to 5000
002770* entries scans fast enough not to matter.
002780*
002790     move     "N"   to  BL-Found-Sw.
002800     move     zero  to  BL-Match-Ix.
002810     perform  3220-Compare-One-Entry
002820         varying BL-Master-Ix from 1 by 1
002830         until   BL-Master-Ix > BL-Master-Cnt
002840              or BL-Rec-Found.
002850*
002860 3210-Exit.
002870     exit.
002880*
002890 3220-Compare-One-Entry.
002900*    BL-ID occupies the first 20 bytes of every master image -
002910*    compared by reference-modifying the raw table slot rather
002920*    than redefining each entry, since this is the only place the
002930*    key is ever pulled out of it.
002940     if       BL-MT-Image (BL-Master-Ix) (1:20) = BL-In-ID
002950              set  BL-Rec-Found to true
002960              move BL-Master-Ix to BL-Match-Ix
002970     end-if.
002980*
002990 3300-Update-Existing            section.
003000*****************************************
003010* Matched an existing master - refresh every field the feed can
003020* change, but never touch BL-Status (BLSFLTR owns that) and leave
003030* the derived EBITDA-margin/ask-multiple fields exactly as
003040* 3700-Compute-Derived decides, not forced back to zero first.
003050*
003060     move     BL-MT-Image (BL-Match-Ix) to BL-Listing-Record.
003070     move     BL-In-Title          to  BL-Title.
003080     move     BL-In-Description    to  BL-Description.
003090     perform  3600-Parse-Incoming-Price.
003100     move     BL-In-Revenue         to  BL-Revenue.
003110     move     BL-In-Ebitda          to  BL-Ebitda.
003120     move     BL-In-Location        to  BL-Location.
003130     move     BL-In-Industry        to  BL-Industry.
003140     move     BL-In-Url             to  BL-Url.
003150     perform  3650-Validate-Posted-Date.
003160     move     BL-In-Posted-Date     to  BL-Posted-Date.
003170     perform  3700-Compute-Derived.
003180     move     BL-Listing-Record to BL-MT-Image (BL-Match-Ix).
003190     add      1  to  BL-Upd-Cnt.
003200*
003210 3400-Create-New                 section.
003220*****************************************
003230* No match in the table - a genuinely new listing off the feed.
003240* Clears every money field to zero before filling in, then stamps
003250* BL-Status-New so tomorrow's BLSFLTR run knows to screen it fresh
003260* rather than skip it as already-decided.
003270*
003280     if       BL-Master-Cnt >= BL-Master-Max
003290              display BL004
003300              move 16 to return-code
003310              goback.
003320     add      1  to  BL-Master-Cnt.
003330     move     spaces to BL-Listing-Record.
003340     move     zero   to BL-Price BL-Revenue BL-Ebitda
003350                         BL-Ebitda-Margin BL-Ask-Multiple.
003360     move     BL-In-ID              to  BL-ID.
003370     move     BL-In-Source          to  BL-Source.
003380     move     BL-In-Title           to  BL-Title.
003390     move     BL-In-Description     to  BL-Description.
003400     perform  3600-Parse-Incoming-Price.
003410     move     BL-In-Revenue         to  BL-Revenue.
003420     move     BL-In-Ebitda          to  BL-Ebitda.
003430     move     BL-In-Location        to  BL-Location.
003440     move     BL-In-Industry        to  BL-Industry.
003450     move     BL-In-Url             to  BL-Url.
003460     perform  3650-Validate-Posted-Date.
003470     move     BL-In-Posted-Date     to  BL-Posted-Date.
003480     set      BL-Status-New         to  true.
003490     perform  3700-Compute-Derived.
003500     move     BL-Listing-Record to BL-MT-Image (BL-Master-Cnt).
003510     add      1  to  BL-New-Cnt.
003520*
003530 3600-Parse-Incoming-Price        section.
003540*****************************************
003550* Hands the raw asking-price text off to BLSPRC (see that module
003560* for the parsing rules) and takes zero rather than garbage when
003570* nothing recognisable was found in it.
003580*
003590     call     "BLSPRC" using BL-In-Price-Text
003600                              WS-Parsed-Price
003610                              WS-Parsed-Found.
003620     if       WS-Parsed-Found = "Y"
003630              move WS-Parsed-Price to BL-Price
003640     else
003650              move zero            to BL-Price
003660     end-if.
003670*
003680 3600-Exit.
003690     exit.
003700*
003710 3650-Validate-Posted-Date         section.
003720*****************************************
003730* LST-POSTED-DATE's own contract is ISO YYYY-MM-DD, spaces =
003740* unknown - feed has sent a corrupt column once or twice,
003750* blank it here rather than let junk ride into the master
003760* and upset BLSFLTR's numeric freshness check downstream.
003770*
003780     if       BL-In-Post-Ccyy not numeric
003790           or BL-In-Post-Mm   not numeric
003800          or BL-In-Post-Dd   not numeric
003810              move spaces to BL-In-Posted-Date
003820     end-if.
003830*
003840 3650-Exit.
003850     exit.
003860*
003870 3700-Compute-Derived             section.
003880*****************************************
003890* Left alone (not reset to zero) when the inputs don't qualify -
003900* see the 23/10/25 change note above.  EBITDA margin is EBITDA
003910* over revenue, ask multiple is price over EBITDA - both simple
003920* ratios, both skipped (not divided by zero) when the denominator
003930* isn't a usable positive figure.
003940*
003950     if       BL-Ebitda not = zero and BL-Revenue > zero
003960              compute BL-Ebitda-Margin rounded =
003970                      BL-Ebitda / BL-Revenue
003980     end-if.
003990     if       BL-Price not = zero and BL-Ebitda > zero
004000              compute BL-Ask-Multiple rounded =
004010                      BL-Price / BL-Ebitda
004020     end-if.
004030*
004040 3700-Exit.
004050     exit.
004060*
004070 4000-Write-New-Master            section.
004080*****************************************
004090* Table has every master image the merged run should carry forward
004100* (updated, unchanged and brand new alike) - one pass writes them
004110* all out in table order to become BLMASTN.
004120*
004130     perform  4100-Write-One-Entry
004140         varying BL-Master-Ix from 1 by 1
004150         until   BL-Master-Ix > BL-Master-Cnt.
004160*
004170 4000-Exit.
004180     exit.
004190*
004200 4100-Write-One-Entry.
004210     move     BL-MT-Image (BL-Master-Ix) to BL-New-Mast-Buffer.
004220     write    BL-New-Mast-Buffer.
004230     if       WS-New-Mast-Status not = "00"
004240              display BL003 " " WS-New-Mast-Status
004250              move 16 to return-code
004260              goback.
004270*
004280 5000-Close-Files                 section.
004290*****************************************
004300* Plain CLOSE on all three - nothing left to flush, the new master
004310* was already WRITE'n record by record in 4100 above.
004320*
004330     close    BL-Intake-File.
004340     close    BL-Old-Master-File.
004350     close    BL-New-Master-File.
004360*
004370 5000-Exit.
004380     exit.
004390*
