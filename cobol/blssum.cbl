000100*****************************************************************
000110*                                                                *
000120*              Business Listing Screening Run Summary           *
000130*                                                                *
000140*        Final step of the nightly run - counts the screened    *
000150*        master generation by status and writes the figures     *
000160*        Marketing pick up for the morning notification.        *
000170*                                                                *
000180*****************************************************************
000190*
000200 identification          division.
000210*
000220 program-id.             BLSSUM.
000230 author.                 V B COEN.
000240 installation.           APPLEWOOD COMPUTERS - LISTING SCREENING.
000250 date-written.           04/03/1992.
000260 date-compiled.
000270 security.               APPLEWOOD COMPUTERS - INTERNAL USE ONLY.
000280*
000290*    Remarks.            Reads the screened master generation BLSFLTR
000300*                        hands on and totals it up - total in store,
000310*                        passed, failed - for the FCM06 notification
000320*                        run.  Also prints the current filter settings
000330*                        and the exclusion lists so Marketing can see
000340*                        what was in force on the day without asking.
000350*
000360*                        Deliberately does not touch BLMASTF itself -
000370*                        opened INPUT only, never rewritten - this is
000380*                        a read-only reporting step, the master store
000390*                        stays exactly as BLSFLTR left it for tomorrow
000400*                        night's BLSINTK run to pick up as BLMASTO.
000410*
000420*    Called Modules.     None.
000430*
000440*    Files Used.
000450*                        BLMASTF - master, screened generation (in).
000460*                        BLSUM   - run summary (output).
000470*
000480*    Error Messages Used.
000490*                        BL002, BL007.
000500*
000510* Changes:
000520* 04/03/92 vbc - 1.0.00 Created - simple total/rejected count for the
000530*                       Monday ledger-card reconciliation meeting.
000540* 19/07/95 vbc -    .01 Added the rejected-reasons breakdown Sales
000550*                       asked for (dropped again 93/07 - see below).
000560* 11/01/99 vbc - 1.1.00 Y2K review - counters are binary, no date
000570*                       fields held here, no changes required.
000580* 14/02/03 vbc -    .01 Rejected-reasons breakdown removed - Sales
000590*                       moved onto the fiche report for that.
000600* 30/10/25 vbc - 2.0.00 Rewritten for the SEEKBUSINESS/MOCK feed -
000610*                       counts PREFILTER_PASS/PREFILTER_FAIL instead
000620*                       of the old ACCEPT/REJECT codes, filters-applied
000630*                       and excluded-categories blocks added per
000640*                       Marketing's 24/10/25 memo so the notification
000650*                       carries the settings with it.
000660* 02/11/25 vbc -    .01 Excluded-categories block now prints the title
000670*                       keyword list as well as the industry list.
000680* 10/08/26 vbc -    .02 0000-Main now runs the filters/categories
000690*                       block as one PERFORM ... THRU - the two
000700*                       always ran back to back anyway.
000710*
000720*****************************************************************
000730*
000740 environment             division.
000750*
000760 configuration           section.
000770 special-names.
000780*    Same UPSI-0 debug toggle every program in the BL suite
000790*    declares - not read in this program's own procedure division.
000800     upsi-0  on  status is BL-Debug-On
000810             off status is BL-Debug-Off.
000820*
000830 input-output            section.
000840 file-control.
000850*    BLMASTF is BLSFLTR's finished output - the last generation of
000860*    the master store for the night, already reset and screened.
000870     select  BL-Old-Master-File
000880                 assign to "BLMASTF"
000890                 organization is sequential
000900                 file status is WS-Old-Mast-Status.
000910*    BLSUM is plain text, line sequential, picked up by the
000920*    Marketing notification job that runs after this one.
000930     select  BL-Summary-File
000940                 assign to "BLSUM"
000950                 organization is line sequential
000960                 file status is WS-Sum-Status.
000970*
000980 data                    division.
000990*
001000 file                    section.
001010*
001020 fd  BL-Old-Master-File.
001030 01  BL-Old-Mast-Buffer      pic x(1200).
001040*
001050 fd  BL-Summary-File.
001060 01  BL-Sum-Line             pic x(132).
001070*
001080 working-storage         section.
001090*
001100 77  prog-name               pic x(17) value "BLSSUM (2.0.00)".
001110*
001120*    wsblmast.cob - listing master layout, read-only here.
001130*    wsblkey.cob  - the exclusion keyword tables BLSFLTR screens
001140*                   against, walked again here so the printed
001150*                   EXCLUDED CATEGORIES block can never drift from
001160*                   what was actually applied on the night.
001170*    wsblprm.cob  - the Rule P/Rule F house-default parameters.
001180*    wsblwork.cob - shared counters, switches and BL0nn messages.
001190 copy "wsblmast.cob".
001200 copy "wsblkey.cob".
001210 copy "wsblprm.cob".
001220 copy "wsblwork.cob".
001230*
001240 01  WS-File-Status-Area.
001250     03  WS-Old-Mast-Status   pic xx     value "00".
001260     03  WS-Sum-Status        pic xx     value "00".
001270     03  filler               pic x(4).
001280*
001290*    WS-Count-Edit is zero-suppress only (no currency sign) - used
001300*    for every plain integer printed on the summary (the three
001310*    listing counts, the max-days-listed setting) so none of them
001320*    ever pick up a stray "$" the way a floating-dollar picture
001330*    would.
001340 01  WS-Count-Area.
001350     03  WS-Count-Value       pic s9(7)  comp.
001360     03  WS-Count-Edit        pic z(6)9.
001370     03  WS-Count-Text        pic x(8)   value spaces.
001380     03  filler               pic x(4).
001390*
001400*    WS-Money-Edit is the floating-dollar-sign picture, reserved
001410*    for genuine money amounts only - BL-Max-Price is the one field
001420*    this program ever prints through it.
001430 01  WS-Money-Area.
001440     03  WS-Money-Value       pic s9(9)  comp.
001450     03  WS-Money-Edit        pic $$$,$$$,$$9.
001460     03  WS-Money-Text        pic x(14)  value spaces.
001470     03  filler               pic x(4).
001480*
001490*    Generic left-trim work area, shared by the money edit, the
001500*    count edit and the excluded-category keyword trims - one
001510*    field wide enough (800 bytes) to cover the largest caller,
001520*    WS-Trim-Max/WS-Trim-Len set fresh by whichever paragraph is
001530*    using it at the time.
001540 01  WS-Trim-Area.
001550     03  WS-Trim-Field        pic x(800).
001560     03  WS-Trim-Max          pic 9(3)   comp.
001570     03  WS-Trim-Len          pic 9(3)   comp.
001580     03  filler               pic x(4).
001590*
001600*    Accumulates the semicolon-separated keyword list a line at a
001610*    time before it's flushed to BL-Sum-Line - see 5300/5400 below.
001620 01  WS-Cat-Line-Area.
001630     03  WS-Cat-Line          pic x(76)  value spaces.
001640     03  WS-Cat-Line-Len      pic 9(3)   comp  value 0.
001650     03  filler               pic x(4).
001660*
001670 procedure division.
001680*
001690 0000-Main                    section.
001700*****************************************
001710* Controlling section - open, count the master by status, write
001720* the three summary lines, then the filters-applied and excluded-
001730* categories blocks as a single PERFORM ... THRU (the two always
001740* ran back to back, nothing in between them belongs to any other
001750* caller), close down and echo the headline counts to the job log.
001760*
001770     perform  1000-Open-Files.
001780     perform  2000-Count-Master.
001790     perform  3000-Write-Summary.
001800     perform  4000-Write-Filters thru 5000-Write-Categories.
001810     perform  9800-Close-Files.
001820     display  "BLSSUM - " BL-Total-Cnt " total, "
001830                           BL-Pass-Cnt  " passed, "
001840                           BL-Fail-Cnt  " filtered out".
001850     goback.
001860*
001870 1000-Open-Files               section.
001880*****************************************
001890* BLMASTF input, BLSUM output - aborts the run (return-code 16) on
001900* the first bad open rather than write a half-finished summary.
001910*
001920     open     input  BL-Old-Master-File.
001930     if       WS-Old-Mast-Status not = "00"
001940              display BL002 " " WS-Old-Mast-Status
001950              move 16 to return-code
001960              goback.
001970     open     output BL-Summary-File.
001980     if       WS-Sum-Status not = "00"
001990              display BL007 " " WS-Sum-Status
002000              move 16 to return-code
002010              goback.
002020*
002030 1000-Exit.
002040     exit.
002050*
002060 2000-Count-Master              section.
002070*****************************************
002080* One pass over the screened master, one EVALUATE per record in
002090* 2200 below to bucket it by status.
002100*
002110     move     "N"   to  BL-Eof-Sw.
002120     perform  2100-Read-One-Master until BL-End-Of-File.
002130*
002140 2000-Exit.
002150     exit.
002160*
002170 2100-Read-One-Master.
002180     read     BL-Old-Master-File into BL-Old-Mast-Buffer
002190         at end     set BL-End-Of-File to true
002200         not at end perform 2200-Count-One-Listing
002210     end-read.
002220*
002230 2200-Count-One-Listing.
002240*    WHEN OTHER should never actually fire on a properly-screened
002250*    generation (every record leaves BLSFLTR as PASS, FAIL or, on
002260*    a fresh record the reset step hasn't reached yet this run, NEW)
002270*    - counted as a failure rather than dropped silently if it ever
002280*    does, so the totals still reconcile to BL-Total-Cnt.
002290     move     BL-Old-Mast-Buffer to BL-Listing-Record.
002300     add      1  to  BL-Total-Cnt.
002310     evaluate true
002320         when BL-Status-Prefilt-Pass
002330              add  1  to  BL-Pass-Cnt
002340         when BL-Status-Prefilt-Fail
002350              add  1  to  BL-Fail-Cnt
002360         when BL-Status-New
002370              add  1  to  BL-New-Cnt
002380         when other
002390              add  1  to  BL-Fail-Cnt
002400     end-evaluate.
002410*
002420 3000-Write-Summary             section.
002430*****************************************
002440* The three headline counts, one STRING/WRITE pair apiece - title
002450* line, a blank spacer, then total/passed/filtered.
002460*
002470     move     spaces to BL-Sum-Line.
002480     move     "BUSINESS LISTING SCREENING - RUN SUMMARY"
002490                   to  BL-Sum-Line.
002500     write    BL-Sum-Line.
002510     move     spaces to BL-Sum-Line.
002520     write    BL-Sum-Line.
002530     move     BL-Total-Cnt  to  WS-Count-Value.
002540     perform  9400-Edit-Count.
002550     move     spaces to BL-Sum-Line.
002560     string   "Total listings in database: " delimited by size
002570              WS-Count-Text                  delimited by space
002580           into BL-Sum-Line.
002590     write    BL-Sum-Line.
002600     move     BL-Pass-Cnt  to  WS-Count-Value.
002610     perform  9400-Edit-Count.
002620     move     spaces to BL-Sum-Line.
002630     string   "Passed filters: "  delimited by size
002640              WS-Count-Text       delimited by space
002650           into BL-Sum-Line.
002660     write    BL-Sum-Line.
002670     move     BL-Fail-Cnt  to  WS-Count-Value.
002680     perform  9400-Edit-Count.
002690     move     spaces to BL-Sum-Line.
002700     string   "Filtered out: "    delimited by size
002710              WS-Count-Text       delimited by space
002720           into BL-Sum-Line.
002730     write    BL-Sum-Line.
002740*
002750 3000-Exit.
002760     exit.
002770*
002780 4000-Write-Filters              section.
002790*****************************************
002800* Prints the two house-default figures straight out of
002810* wsblprm.cob - the max asking price (money) and the max days
002820* listed (a plain count) Rule P and Rule F actually used tonight.
002830*
002840     move     spaces to BL-Sum-Line.
002850     write    BL-Sum-Line.
002860     move     spaces to BL-Sum-Line.
002870     move     "FILTERS APPLIED"  to  BL-Sum-Line.
002880     write    BL-Sum-Line.
002890     move     BL-Max-Price  to  WS-Money-Value.
002900     perform  9300-Edit-Money.
002910     move     spaces to BL-Sum-Line.
002920     string   "  Max price: "     delimited by size
002930              WS-Money-Text       delimited by space
002940           into BL-Sum-Line.
002950     write    BL-Sum-Line.
002960     move     BL-Max-Days   to  WS-Count-Value.
002970     perform  9400-Edit-Count.
002980     move     spaces to BL-Sum-Line.
002990     string   "  Max days listed: " delimited by size
003000              WS-Count-Text         delimited by space
003010           into BL-Sum-Line.
003020     write    BL-Sum-Line.
003030*
003040 4000-Exit.
003050     exit.
003060*
003070 5000-Write-Categories           section.
003080*****************************************
003090* Prints the excluded-industry list, then the excluded-title-
003100* keyword list, wrapped at 76 columns - same keyword tables
003110* BLSFLTR screens against, so the two never drift apart.
003120*
003130     move     spaces to BL-Sum-Line.
003140     write    BL-Sum-Line.
003150     move     spaces to BL-Sum-Line.
003160     move     "EXCLUDED CATEGORIES"  to  BL-Sum-Line.
003170     write    BL-Sum-Line.
003180     move     spaces to WS-Cat-Line.
003190     move     0 to WS-Cat-Line-Len.
003200     perform  5100-Add-One-Ind-Kw
003210         varying BL-Excl-Ind-Ix from 1 by 1
003220         until   BL-Excl-Ind-Ix > 59.
003230     perform  5400-Flush-Cat-Line.
003240     move     spaces to BL-Sum-Line.
003250     write    BL-Sum-Line.
003260     move     spaces to BL-Sum-Line.
003270     move     "EXCLUDED TITLE KEYWORDS"  to  BL-Sum-Line.
003280     write    BL-Sum-Line.
003290     move     spaces to WS-Cat-Line.
003300     move     0 to WS-Cat-Line-Len.
003310     perform  5200-Add-One-Title-Kw
003320         varying BL-Excl-Title-Ix from 1 by 1
003330         until   BL-Excl-Title-Ix > 24.
003340     perform  5400-Flush-Cat-Line.
003350*
003360 5000-Exit.
003370     exit.
003380*
003390 5100-Add-One-Ind-Kw.
003400*    Each table entry is a fixed 20-byte slot, trimmed before it
003410*    joins the line so short keywords don't drag a run of trailing
003420*    spaces into the semicolon-separated list.
003430     move     BL-Excl-Ind-Kw (BL-Excl-Ind-Ix) to WS-Trim-Field (1:20).
003440     move     20 to WS-Trim-Max.
003450     perform  9000-Trim-Field.
003460     perform  5300-Add-Kw-To-Line.
003470*
003480 5200-Add-One-Title-Kw.
003490     move     BL-Excl-Title-Kw (BL-Excl-Title-Ix) to WS-Trim-Field (1:20).
003500     move     20 to WS-Trim-Max.
003510     perform  9000-Trim-Field.
003520     perform  5300-Add-Kw-To-Line.
003530*
003540 5300-Add-Kw-To-Line.
003550*    Flushes the accumulated line first if the next keyword
003560*    (plus its leading "; " separator) would push past 76 columns -
003570*    keeps every printed line within the summary's text width.
003580     if       (WS-Cat-Line-Len + WS-Trim-Len + 2) > 76
003590              perform 5400-Flush-Cat-Line.
003600     if       WS-Cat-Line-Len > 0
003610              move "; " to WS-Cat-Line (WS-Cat-Line-Len + 1:2)
003620              add  2  to  WS-Cat-Line-Len.
003630     move     WS-Trim-Field (1:WS-Trim-Len)
003640                   to  WS-Cat-Line (WS-Cat-Line-Len + 1:WS-Trim-Len).
003650     add      WS-Trim-Len  to  WS-Cat-Line-Len.
003660*
003670 5400-Flush-Cat-Line.
003680*    No-op when the line is still empty (the keyword table it was
003690*    building from turned out to have nothing in it) - otherwise
003700*    writes what's been accumulated, indented two spaces, and
003710*    clears the line ready for the next block.
003720     if       WS-Cat-Line-Len > 0
003730              move spaces to BL-Sum-Line
003740              string "  " delimited by size
003750                     WS-Cat-Line (1:WS-Cat-Line-Len) delimited by size
003760                  into BL-Sum-Line
003770              write BL-Sum-Line
003780              move spaces to WS-Cat-Line
003790              move 0 to WS-Cat-Line-Len.
003800*
003810 9000-Trim-Field                 section.
003820*****************************************
003830* Trailing-space trim - WS-Trim-Field/WS-Trim-Max set by the
003840* caller, result left in WS-Trim-Len (0 if all spaces).
003850*
003860     move     WS-Trim-Max  to  WS-Trim-Len.
003870     perform  9010-Trim-One-Char
003880         varying WS-Trim-Len from WS-Trim-Max by -1
003890         until   WS-Trim-Len = zero
003900              or WS-Trim-Field (WS-Trim-Len:1) not = space.
003910*
003920 9000-Exit.
003930     exit.
003940*
003950 9010-Trim-One-Char.
003960     continue.
003970*
003980 9300-Edit-Money                 section.
003990*****************************************
004000* WS-Money-Value in, "$n,nnn,nnn" left-justified out in
004010* WS-Money-Text.
004020*
004030     move     WS-Money-Value  to  WS-Money-Edit.
004040     move     WS-Money-Edit   to  WS-Trim-Field (1:14).
004050     move     14  to  WS-Trim-Max.
004060     perform  9310-Ltrim-Money.
004070     move     spaces to WS-Money-Text.
004080     move     WS-Trim-Field (WS-Trim-Len:14) to WS-Money-Text.
004090*
004100 9300-Exit.
004110     exit.
004120*
004130 9310-Ltrim-Money                section.
004140*****************************************
004150* Scans left to right for the first non-space column - the
004160* floating-$ picture above pads with leading spaces, not zeros, so
004170* a plain left-trim (rather than a zero-strip) finds the sign.
004180*
004190     move     1  to  WS-Trim-Len.
004200     perform  9311-Ltrim-One-Char
004210         varying WS-Trim-Len from 1 by 1
004220         until   WS-Trim-Len > WS-Trim-Max
004230              or WS-Trim-Field (WS-Trim-Len:1) not = space.
004240*
004250 9310-Exit.
004260     exit.
004270*
004280 9311-Ltrim-One-Char.
004290     continue.
004300*
004310 9400-Edit-Count                 section.
004320*****************************************
004330* WS-Count-Value in, left-trimmed plain digits out in
004340* WS-Count-Text.
004350*
004360     move     WS-Count-Value  to  WS-Count-Edit.
004370     move     WS-Count-Edit   to  WS-Trim-Field (1:8).
004380     move     8  to  WS-Trim-Max.
004390     perform  9410-Ltrim-Count.
004400     move     spaces to WS-Count-Text.
004410     move     WS-Trim-Field (WS-Trim-Len:8) to WS-Count-Text.
004420*
004430 9400-Exit.
004440     exit.
004450*
004460 9410-Ltrim-Count                section.
004470*****************************************
004480* Same left-trim pattern as 9310 above, against the count edit
004490* field rather than the money one - kept as its own paragraph
004500* rather than shared, matching the rest of the suite's one-edit-
004510* field-per-paragraph habit.
004520*
004530     move     1  to  WS-Trim-Len.
004540     perform  9411-Ltrim-One-Char
004550         varying WS-Trim-Len from 1 by 1
004560         until   WS-Trim-Len > WS-Trim-Max
004570              or WS-Trim-Field (WS-Trim-Len:1) not = space.
004580*
004590 9410-Exit.
004600     exit.
004610*
004620 9411-Ltrim-One-Char.
004630     continue.
004640*
004650 9800-Close-Files                section.
004660*****************************************
004670* Plain CLOSE on both files - BLSUM was written line by line above,
004680* nothing left buffered to flush.
004690*
004700     close    BL-Old-Master-File.
004710     close    BL-Summary-File.
004720*
004730 9800-Exit.
004740     exit.
004750*
