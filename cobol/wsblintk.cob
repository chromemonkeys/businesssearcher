000100*****************************************************
000110*                                                    *
000120*   Record Definition For Business Listing Intake    *
000130*         File (daily feed) - BLINTK                 *
000140*****************************************************
000150* File size 1200 bytes.
000160*
000170* Same field order as wsblmast.cob less status and the
000180* derived fields, which do not exist until merge time.
000190* Price still arrives as free text off the source feed -
000200* see blsprc for the conversion.
000210*
000220* 14/10/25 vbc - Created.
000230* 22/10/25 vbc - BL-In-Price-Text widened 30 to 40 to
000240*                cover the longest sample price string seen.
000245* 10/08/26 vbc - BL-In-Ccyymmdd-R redefine added so the feed's
000246*                posted-date column can be numeric-checked
000247*                before it reaches the master - see BLSINTK
000248*                3650-Validate-Posted-Date.
000250*
000260 01  BL-Intake-Record.
000270     03  BL-In-ID              pic x(20).
000280     03  BL-In-Source          pic x(12).
000290     03  BL-In-Title           pic x(80).
000300     03  BL-In-Description     pic x(800).
000310     03  BL-In-Price-Text      pic x(40).
000320     03  BL-In-Revenue         pic s9(9).
000330     03  BL-In-Ebitda          pic s9(9).
000340     03  BL-In-Location        pic x(40).
000350     03  BL-In-Industry        pic x(60).
000360     03  BL-In-Url             pic x(100).
000370     03  BL-In-Posted-Date     pic x(10).
000371     03  BL-In-Ccyymmdd-R redefines BL-In-Posted-Date.
000372         05  BL-In-Post-Ccyy   pic x(4).
000373         05  filler            pic x.
000374         05  BL-In-Post-Mm     pic x(2).
000375         05  filler            pic x.
000376         05  BL-In-Post-Dd     pic x(2).
000380     03  filler                pic x(20).
000390*
