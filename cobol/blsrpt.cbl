000100*****************************************************************
000110*                                                                *
000120*              Business Listing Pass-List Report                *
000130*                                                                *
000140*        Selects every PREFILTER_PASS listing, orders it        *
000150*        highest price first, and writes the pass-list          *
000160*        report and the CSV extract for Marketing.               *
000170*                                                                *
000180*****************************************************************
000190*
000200 identification          division.
000210*
000220 program-id.             BLSRPT.
000230 author.                 V B COEN.
000240 installation.           APPLEWOOD COMPUTERS - LISTING SCREENING.
000250 date-written.           19/09/1991.
000260 date-compiled.
000270 security.               APPLEWOOD COMPUTERS - INTERNAL USE ONLY.
000280*
000290*    Remarks.            Third and last step of the nightly run.
000300*                        Reads the screened master generation
000310*                        written by BLSFLTR - every listing on
000320*                        that file already carries a final
000330*                        BL-Status, this program never re-judges
000340*                        one - keeps only the ones marked
000350*                        PREFILTER_PASS, builds the highest-
000360*                        price-first pass list in memory, and
000370*                        writes it out twice - once as the
000380*                        printed-style report a buyer-ops clerk
000390*                        reads down the stack, once as the comma
000400*                        extract Marketing load straight into
000410*                        the spreadsheet.  Nothing here writes
000420*                        back to BLMASTF - this is a read-only
000430*                        reporting step, same house rule BLSSUM
000440*                        follows on the summary side.
000450*
000460*    Called Modules.     None.
000470*
000480*    Files Used.
000490*                        BLMASTF - master, screened generation
000500*                                  (input).
000510*                        BLRPT   - pass-list report (output).
000520*                        BLCSV   - pass-list CSV extract (output).
000530*
000540*    Error Messages Used.
000550*                        BL002, BL004, BL005.
000560*
000570* Changes:
000580* 19/09/91 vbc - 1.0.00 Created - price order taken from the SORT
000590*                       utility job upstream in those days.
000600* 14/02/93 vbc -    .01 Table size raised 500 to 1500, see the
000610*                       matching BLSINTK note of the same date.
000620* 11/01/99 vbc - 1.1.00 Y2K review - report date stamp already 4
000630*                       digit year at print time, no change made.
000640* 29/10/25 vbc - 2.0.00 Rewritten for the SEEKBUSINESS/MOCK run -
000650*                       table-held bubble sort replaces the old
000660*                       SORT-utility job (utility licence lapsed
000670*                       years back and was never renewed), CSV
000680*                       extract added alongside the printed report.
000690* 02/11/25 vbc -    .01 Description now flagged with a trailing
000700*                       "..." when it fills the full 800 bytes -
000710*                       Marketing asked for a visible "more below"
000720*                       cue on the long ones.
000730* 10/08/26 vbc -    .02 Comment pass only, logic untouched - added
000740*                       the working-notes the original rewrite
000750*                       skipped, nothing in the PERFORM tree moved.
000760*
000770*****************************************************************
000780*
000790 environment             division.
000800*
000810 configuration           section.
000820* UPSI-0 is carried purely for parity with the rest of the BL
000830* suite - this program has no debug path of its own that reads
000840* it, but every BL program declares the switch bank the same way
000850* so a future debug hook slots straight in without a DATA
000860* DIVISION change.
000870 special-names.
000880     upsi-0  on  status is BL-Debug-On
000890             off status is BL-Debug-Off.
000900*
000910 input-output            section.
000920 file-control.
000930*    BLMASTF is the screened master BLSFLTR produced - every
000940*    record on it already carries its final status, this program
000950*    reads it once top to bottom and keeps only the passers.
000960     select  BL-Old-Master-File
000970                 assign to "BLMASTF"
000980                 organization is sequential
000990                 file status is WS-Old-Mast-Status.
001000*    BLRPT - the printed-style pass list, one listing per block,
001010*    for a buyer-ops clerk to read top to bottom off a stack of
001020*    paper (or the screen equivalent of one).
001030     select  BL-Report-File
001040                 assign to "BLRPT"
001050                 organization is line sequential
001060                 file status is WS-Report-Status.
001070*    BLCSV - the same pass list again, comma-delimited, built
001080*    for Marketing to load straight into a spreadsheet without
001090*    a clerk re-keying anything off the printed copy.
001100     select  BL-Csv-File
001110                 assign to "BLCSV"
001120                 organization is line sequential
001130                 file status is WS-Csv-Status.
001140*
001150 data                    division.
001160*
001170 file                    section.
001180*
001190*    Buffer is read at the full BL-Listing-Record width and then
001200*    moved into the copybook layout for field access - keeps the
001210*    FD itself a single flat PIC X item, same habit BLSFLTR and
001220*    BLSINTK both use on their master-file FDs.
001230 fd  BL-Old-Master-File.
001240 01  BL-Old-Mast-Buffer      pic x(1200).
001250*
001260*    Standard 132 column print line - widest line this program
001270*    ever builds is the description wrap at 4200 below, also 132.
001280 fd  BL-Report-File.
001290 01  BL-Rpt-Line              pic x(132).
001300*
001310*    CSV rows run wider than the print line - quoted title,
001320*    industry, location and URL text can each run long before
001330*    the row is full.
001340 fd  BL-Csv-File.
001350 01  BL-Csv-Line              pic x(400).
001360*
001370 working-storage         section.
001380*
001390 77  prog-name               pic x(17) value "BLSRPT  (2.0.00)".
001400*
001410*    wsblmast.cob  - BL-Listing-Record layout, shared by every
001420*                    program in the suite so a field added to one
001430*                    report is there for the others without a
001440*                    second copybook to keep in step.
001450*    wsblwork.cob  - BL0nn error-message table and the end-of-
001460*                    file switch, same copybook every BL program
001470*                    COPYs so the message text cannot drift
001480*                    between programs.
001490 copy "wsblmast.cob".
001500 copy "wsblwork.cob".
001510*
001520 01  WS-File-Status-Area.
001530     03  WS-Old-Mast-Status   pic xx     value "00".
001540     03  WS-Report-Status     pic xx     value "00".
001550     03  WS-Csv-Status        pic xx     value "00".
001560     03  filler               pic x(2).
001570*
001580*    Run date/time stamp printed at the head of the report -
001590*    Y2K-windowed the same two-digit break BLSFLTR and BLSINTK
001600*    both use, see 1500-Get-Run-Stamp below for the actual test.
001610 01  WS-Accept-Date-Area.
001620     03  WS-Accept-Date       pic 9(6).
001630     03  WS-Accept-Date-R redefines WS-Accept-Date.
001640         05  WS-Accept-Yy     pic 9(2).
001650         05  WS-Accept-Mm     pic 9(2).
001660         05  WS-Accept-Dd     pic 9(2).
001670     03  WS-Accept-Time       pic 9(8).
001680     03  WS-Accept-Time-R redefines WS-Accept-Time.
001690         05  WS-Accept-Hh     pic 9(2).
001700         05  WS-Accept-Mn     pic 9(2).
001710         05  WS-Accept-Ss     pic 9(2).
001720         05  WS-Accept-Hs     pic 9(2).
001730     03  filler               pic x(4).
001740*
001750 01  WS-Stamp-Area.
001760     03  WS-Stamp-Ccyy        pic 9(4).
001770     03  WS-Stamp-Text        pic x(19).
001780     03  filler               pic x(4).
001790*
001800*    Every passing listing is held here in full, image and price
001810*    both, so the in-memory bubble sort at 3000 below can re-
001820*    order the whole table without a second read of BLMASTF and
001830*    without the old SORT-utility job this shop no longer holds
001840*    a licence for.  5000 entries covers the expected nightly
001850*    volume several times over - see the 14/02/93 change note,
001860*    same ceiling BLSINTK carries on its own merge table.
001870 01  BL-Export-Table.
001880     03  BL-Export-Cnt        pic 9(5)   comp  value zero.
001890     03  BL-Export-Max        pic 9(5)   comp  value 5000.
001900     03  filler               pic x(4).
001910     03  BL-Export-Entry       occurs 1 to 5000 times
001920                                depending on BL-Export-Cnt
001930                                indexed by BL-Export-Ix.
001940         05  BL-Export-Image  pic x(1200).
001950         05  BL-Export-Price  pic s9(9)  comp.
001960         05  filler           pic x(4).
001970*
001980*    One working entry's worth of scratch space for the swap
001990*    step in 3120 below - holding area only, never addressed by
002000*    its own subscript the way BL-Export-Entry is.
002010 01  WS-Sort-Temp.
002020     03  WS-Sort-Temp-Image   pic x(1200).
002030     03  WS-Sort-Temp-Price   pic s9(9)  comp.
002040     03  filler               pic x(4).
002050*
002060*    Outer/inner bubble-pass counters - see the 3000-Sort-Table
002070*    banner for why a bubble pass and not a CALLed SORT verb.
002080 01  WS-Sort-Work.
002090     03  WS-Sort-I            pic 9(5)   comp.
002100     03  WS-Sort-J            pic 9(5)   comp.
002110     03  WS-Sort-Outer-Max    pic 9(5)   comp.
002120     03  WS-Sort-Inner-Max    pic 9(5)   comp.
002130     03  filler               pic x(4).
002140*
002150*    General-purpose trailing-space trim work area, shared by
002160*    every field the report or the CSV prints - see 9000-Trim-
002170*    Field for the trim itself.
002180 01  WS-Trim-Area.
002190     03  WS-Trim-Field        pic x(800).
002200     03  WS-Trim-Max          pic 9(3)   comp.
002210     03  WS-Trim-Len          pic 9(3)   comp.
002220     03  filler               pic x(4).
002230*
002240*    Two distinct edit pictures kept side by side on purpose -
002250*    WS-Money-Edit floats the dollar sign for a genuine amount,
002260*    WS-Count-Edit is a plain zero-suppressed integer for row
002270*    numbers and totals.  Running a count value through the
002280*    money picture was exactly the 10/08/26 bug fixed in 9400
002290*    below, so the two are never allowed to share one field again.
002300 01  WS-Money-Area.
002310     03  WS-Money-Value       pic s9(9)  comp.
002320     03  WS-Money-Edit        pic $$$,$$$,$$9.
002330     03  WS-Money-Text        pic x(14)  value spaces.
002340     03  WS-Count-Value       pic s9(7)  comp.
002350     03  WS-Count-Edit        pic z(6)9.
002360     03  WS-Count-Text        pic x(8)   value spaces.
002370     03  filler               pic x(4).
002380*
002390*    STRING pointer for the CSV row builder - reset to 1 at the
002400*    top of every row in 5100 below, never carried across rows.
002410 01  WS-Csv-Area.
002420     03  WS-Csv-Ptr           pic 9(4)   comp.
002430     03  filler               pic x(4).
002440*
002450*    Description can run the full 800 bytes plus the trailing
002460*    "..." flag added below, so the wrap area is sized 803 to
002470*    hold both without truncating the flag itself - the 02/11/25
002480*    fix this program carries, see 4200 for the detail.
002490 01  WS-Desc-Area.
002500     03  WS-Desc-Text         pic x(803) value spaces.
002510     03  WS-Desc-Total-Len    pic 9(3)   comp.
002520     03  WS-Desc-Pos          pic 9(3)   comp.
002530     03  WS-Desc-Remain       pic 9(3)   comp.
002540     03  WS-Desc-Chunk        pic 9(3)   comp.
002550     03  filler               pic x(4).
002560*
002570 procedure division.
002580*
002590*    Controlling section - one line per major step, same order
002600*    the Remarks paragraph above lists them in: open, stamp the
002610*    run, load the passers into the table, sort the table,
002620*    write the two output files from it, close down.
002630 0000-Main                    section.
002640*****************************************
002650*
002660     perform  1000-Open-Files.
002670     perform  1500-Get-Run-Stamp.
002680     perform  2000-Load-Pass-Listings.
002690     perform  3000-Sort-Table.
002700     perform  4000-Write-Report.
002710     perform  5000-Write-Csv.
002720     perform  9800-Close-Files.
002730     display  "BLSRPT  - " BL-Export-Cnt " passed listings ".
002740     goback.
002750*
002760 1000-Open-Files               section.
002770*****************************************
002780* Master file is read-only here - nothing this program finds is
002790* ever written back to BLMASTF, only to the two report files
002800* below.  Any open failure is fatal, the run cannot continue
002810* without all three files, same all-or-nothing stance BLSFLTR
002820* and BLSSUM both take on their own opens.
002830*
002840     open     input  BL-Old-Master-File.
002850     if       WS-Old-Mast-Status not = "00"
002860              display BL002 " " WS-Old-Mast-Status
002870              move 16 to return-code
002880              goback.
002890     open     output BL-Report-File.
002900     if       WS-Report-Status not = "00"
002910              display BL005 " " WS-Report-Status
002920              move 16 to return-code
002930              goback.
002940     open     output BL-Csv-File.
002950     if       WS-Csv-Status not = "00"
002960              display BL005 " " WS-Csv-Status
002970              move 16 to return-code
002980              goback.
002990*
003000 1000-Exit.
003010     exit.
003020*
003030 1500-Get-Run-Stamp             section.
003040*****************************************
003050* Y2K-windowed the same way as BLSFLTR - see that program's 1999
003060* change note.  Stamp is display-only, printed once at the head
003070* of the report, it plays no part in any ageing or date rule.
003080*
003090     accept   WS-Accept-Date from date.
003100     accept   WS-Accept-Time from time.
003110     if       WS-Accept-Yy < 50
003120              compute WS-Stamp-Ccyy = 2000 + WS-Accept-Yy
003130     else
003140              compute WS-Stamp-Ccyy = 1900 + WS-Accept-Yy
003150     end-if.
003160     string   WS-Stamp-Ccyy    delimited by size
003170              "-"              delimited by size
003180              WS-Accept-Mm     delimited by size
003190              "-"              delimited by size
003200              WS-Accept-Dd     delimited by size
003210              " "              delimited by size
003220              WS-Accept-Hh     delimited by size
003230              ":"              delimited by size
003240              WS-Accept-Mn     delimited by size
003250              ":"              delimited by size
003260              WS-Accept-Ss     delimited by size
003270           into WS-Stamp-Text.
003280*
003290 1500-Exit.
003300     exit.
003310*
003320 2000-Load-Pass-Listings        section.
003330*****************************************
003340* Single pass over BLMASTF, top to bottom - every record that
003350* carries the PREFILTER_PASS status is copied into the in-memory
003360* export table, everything else (REJECTed or SOLD) is simply
003370* skipped and never makes either output file.
003380*
003390     move     "N"   to  BL-Eof-Sw.
003400     perform  2100-Read-One-Master until BL-End-Of-File.
003410*
003420 2000-Exit.
003430     exit.
003440*
003450 2100-Read-One-Master.
003460     read     BL-Old-Master-File into BL-Old-Mast-Buffer
003470         at end     set BL-End-Of-File to true
003480         not at end perform 2200-Check-One-Listing
003490     end-read.
003500*
003510 2200-Check-One-Listing.
003520*    BL-Status-Prefilt-Pass is the 88-level set by BLSFLTR on
003530*    the record itself - this program trusts that judgement
003540*    outright, it never re-evaluates price, industry, title or
003550*    freshness a second time.
003560     move     BL-Old-Mast-Buffer to BL-Listing-Record.
003570     if       BL-Status-Prefilt-Pass
003580              perform 2300-Store-In-Table
003590     end-if.
003600*
003610 2300-Store-In-Table.
003620*    Table-full guard, same pattern as BLSINTK's merge table -
003630*    abort rather than silently drop listings the run has no
003640*    room left to hold.
003650     if       BL-Export-Cnt >= BL-Export-Max
003660              display BL004
003670              move 16 to return-code
003680              goback.
003690     add      1  to  BL-Export-Cnt.
003700     move     BL-Old-Mast-Buffer to BL-Export-Image (BL-Export-Cnt).
003710     move     BL-Price           to BL-Export-Price (BL-Export-Cnt).
003720*
003730 3000-Sort-Table                section.
003740*****************************************
003750* Straight bubble pass, descending on price - table is modest in
003760* size and the SORT utility licence here lapsed years back.
003770* Zero/absent price sorts to the bottom with no special case
003780* needed, it is already the lowest value in the table.  A table
003790* of 0 or 1 entries needs no passes at all, handled by the guard
003800* immediately below rather than letting the PERFORM VARYING run
003810* with a zero or negative outer limit.
003820*
003830     if       BL-Export-Cnt < 2
003840              go to 3000-Exit.
003850     compute  WS-Sort-Outer-Max = BL-Export-Cnt - 1.
003860     perform  3100-Sort-One-Pass
003870         varying WS-Sort-I from 1 by 1
003880         until   WS-Sort-I > WS-Sort-Outer-Max.
003890*
003900 3000-Exit.
003910     exit.
003920*
003930 3100-Sort-One-Pass.
003940*    Each outer pass needs one fewer comparison than the last -
003950*    the highest remaining price has already bubbled to its
003960*    final slot by the end of the previous pass.
003970     compute  WS-Sort-Inner-Max = BL-Export-Cnt - WS-Sort-I.
003980     perform  3110-Compare-Adjacent
003990         varying WS-Sort-J from 1 by 1
004000         until   WS-Sort-J > WS-Sort-Inner-Max.
004010*
004020 3110-Compare-Adjacent.
004030*    Descending order wanted, so swap whenever the left entry's
004040*    price is LOWER than the one to its right.
004050     if       BL-Export-Price (WS-Sort-J) <
004060              BL-Export-Price (WS-Sort-J + 1)
004070              perform 3120-Swap-Entries
004080     end-if.
004090*
004100 3120-Swap-Entries.
004110*    Whole-entry MOVE, image and price both travel together -
004120*    never swap the price alone and leave the image behind.
004130     move     BL-Export-Entry (WS-Sort-J)      to WS-Sort-Temp.
004140     move     BL-Export-Entry (WS-Sort-J + 1)  to
004150              BL-Export-Entry (WS-Sort-J).
004160     move     WS-Sort-Temp                     to
004170              BL-Export-Entry (WS-Sort-J + 1).
004180*
004190 4000-Write-Report              section.
004200*****************************************
004210* Printed-style report - a header block (title, run stamp,
004220* total count) followed by one block per listing, already in
004230* price order out of the sorted table above.
004240*
004250     move     spaces to BL-Rpt-Line.
004260     move     all "=" to BL-Rpt-Line (1:80).
004270     write    BL-Rpt-Line.
004280     move     "BUSINESS LISTINGS - PREFILTER PASS" to BL-Rpt-Line.
004290     write    BL-Rpt-Line.
004300     move     spaces to BL-Rpt-Line.
004310     string   "Generated: " delimited by size
004320              WS-Stamp-Text delimited by size
004330           into BL-Rpt-Line.
004340     write    BL-Rpt-Line.
004350     move     BL-Export-Cnt to WS-Count-Value.
004360     move     spaces to BL-Rpt-Line.
004370     perform  9400-Edit-Count.
004380     string   "Total: " delimited by size
004390              WS-Count-Text delimited by size
004400              " listings" delimited by size
004410           into BL-Rpt-Line.
004420     write    BL-Rpt-Line.
004430     move     spaces to BL-Rpt-Line.
004440     move     all "=" to BL-Rpt-Line (1:80).
004450     write    BL-Rpt-Line.
004460     perform  4100-Write-One-Listing
004470         varying BL-Export-Ix from 1 by 1
004480         until   BL-Export-Ix > BL-Export-Cnt.
004490*
004500 4000-Exit.
004510     exit.
004520*
004530 4100-Write-One-Listing.
004540*    BL-Export-Ix already walks the table in its sorted order -
004550*    the printed row number is simply the table position, not
004560*    any field carried over from the original master record.
004570     move     BL-Export-Image (BL-Export-Ix) to BL-Listing-Record.
004580     move     BL-Export-Ix  to  WS-Count-Value.
004590     move     spaces to BL-Rpt-Line.
004600     perform  9400-Edit-Count.
004610     string   "#" delimited by size
004620              WS-Count-Text delimited by size
004630           into BL-Rpt-Line.
004640     write    BL-Rpt-Line.
004650     move     spaces to BL-Rpt-Line.
004660     move     all "-" to BL-Rpt-Line (1:80).
004670     write    BL-Rpt-Line.
004680     move     BL-Title to WS-Trim-Field (1:80).
004690     move     80 to WS-Trim-Max.
004700     perform  9000-Trim-Field.
004710     move     spaces to BL-Rpt-Line.
004720     string   "Title:     " delimited by size
004730              WS-Trim-Field (1:WS-Trim-Len) delimited by size
004740           into BL-Rpt-Line.
004750     write    BL-Rpt-Line.
004760     move     spaces to BL-Rpt-Line.
004770*    Zero price means no asking price was ever parsed off the
004780*    source feed - printed as N/A rather than a misleading $0.
004790     if       BL-Price > zero
004800              move BL-Price to WS-Money-Value
004810              perform 9300-Edit-Money
004820              string "Price:     " delimited by size
004830                     WS-Money-Text delimited by size
004840                  into BL-Rpt-Line
004850     else
004860              string "Price:     N/A" delimited by size
004870                  into BL-Rpt-Line
004880     end-if.
004890     write    BL-Rpt-Line.
004900     move     BL-Industry to WS-Trim-Field (1:60).
004910     move     60 to WS-Trim-Max.
004920     perform  9000-Trim-Field.
004930     move     spaces to BL-Rpt-Line.
004940     if       WS-Trim-Len = zero
004950              string "Industry:  N/A" delimited by size
004960                  into BL-Rpt-Line
004970     else
004980              string "Industry:  " delimited by size
004990                     WS-Trim-Field (1:WS-Trim-Len) delimited by size
005000                  into BL-Rpt-Line
005010     end-if.
005020     write    BL-Rpt-Line.
005030     move     BL-Location to WS-Trim-Field (1:40).
005040     move     40 to WS-Trim-Max.
005050     perform  9000-Trim-Field.
005060     move     spaces to BL-Rpt-Line.
005070     if       WS-Trim-Len = zero
005080              string "Location:  N/A" delimited by size
005090                  into BL-Rpt-Line
005100     else
005110              string "Location:  " delimited by size
005120                     WS-Trim-Field (1:WS-Trim-Len) delimited by size
005130                  into BL-Rpt-Line
005140     end-if.
005150     write    BL-Rpt-Line.
005160     move     BL-Url to WS-Trim-Field (1:100).
005170     move     100 to WS-Trim-Max.
005180     perform  9000-Trim-Field.
005190     move     spaces to BL-Rpt-Line.
005200     if       WS-Trim-Len = zero
005210              string "URL:       N/A" delimited by size
005220                  into BL-Rpt-Line
005230     else
005240              string "URL:       " delimited by size
005250                     WS-Trim-Field (1:WS-Trim-Len) delimited by size
005260                  into BL-Rpt-Line
005270     end-if.
005280     write    BL-Rpt-Line.
005290     move     spaces to BL-Rpt-Line.
005300     move     "Description:" to BL-Rpt-Line.
005310     write    BL-Rpt-Line.
005320     perform  4200-Write-Description.
005330     move     spaces to BL-Rpt-Line.
005340     write    BL-Rpt-Line.
005350     write    BL-Rpt-Line.
005360*
005370 4200-Write-Description          section.
005380*****************************************
005390* BL-Description is itself 800 bytes wide, so a description that
005400* fills every byte already ran on past our own storage limit -
005410* flagged with a trailing "..." when it fills the full 800 bytes -
005420* Marketing asked for a visible "more below" cue on the long ones.
005430* The full trimmed text is printed, wrapped across as many report
005440* lines as it takes at the same 132 byte width as every other
005450* line on this report - 02/11/25 fix, it used to stop dead at
005460* 129 bytes regardless of how much more there was to show, because
005470* the old version moved straight into a 132 byte line with no
005480* wrap loop behind it.
005490*
005500     move     BL-Description to WS-Trim-Field.
005510     move     800 to WS-Trim-Max.
005520     perform  9000-Trim-Field.
005530     if       WS-Trim-Len = zero
005540              go to 4200-Exit.
005550     move     spaces to WS-Desc-Text.
005560     move     WS-Trim-Field (1:WS-Trim-Len)
005570                   to  WS-Desc-Text (1:WS-Trim-Len).
005580     move     WS-Trim-Len to WS-Desc-Total-Len.
005590*    Only a description that runs the full 800 bytes gets the
005600*    "..." cue - anything shorter already trimmed clean on a
005610*    genuine trailing space, nothing was cut off.
005620     if       WS-Trim-Len = 800
005630              move "..." to WS-Desc-Text (801:3)
005640              move 803   to WS-Desc-Total-Len
005650     end-if.
005660     move     1 to WS-Desc-Pos.
005670     perform  4210-Write-One-Desc-Line
005680         until WS-Desc-Pos > WS-Desc-Total-Len.
005690*
005700 4200-Exit.
005710     exit.
005720*
005730 4210-Write-One-Desc-Line.
005740*    132 bytes a line, same width as the rest of the report -
005750*    the last chunk is whatever is left over, which may be
005760*    shorter than 132.
005770     compute  WS-Desc-Remain = WS-Desc-Total-Len - WS-Desc-Pos + 1.
005780     if       WS-Desc-Remain > 132
005790              move 132 to WS-Desc-Chunk
005800     else
005810              move WS-Desc-Remain to WS-Desc-Chunk
005820     end-if.
005830     move     spaces to BL-Rpt-Line.
005840     move     WS-Desc-Text (WS-Desc-Pos:WS-Desc-Chunk)
005850                   to  BL-Rpt-Line (1:WS-Desc-Chunk).
005860     write    BL-Rpt-Line.
005870     add      WS-Desc-Chunk to WS-Desc-Pos.
005880*
005890 5000-Write-Csv                 section.
005900*****************************************
005910* Same passing listings, same sorted order, written again as a
005920* header row plus one comma-delimited row per listing - this is
005930* what Marketing actually loads, the printed report above is for
005940* the buyer-ops desk.
005950*
005960     move     spaces to BL-Csv-Line.
005970     move     "#,Title,Price,Industry,Location,Posted,URL"
005980                   to  BL-Csv-Line.
005990     write    BL-Csv-Line.
006000     perform  5100-Write-One-Row
006010         varying BL-Export-Ix from 1 by 1
006020         until   BL-Export-Ix > BL-Export-Cnt.
006030*
006040 5000-Exit.
006050     exit.
006060*
006070 5100-Write-One-Row.
006080*    Pointer-driven STRING, one field at a time, each field's
006090*    trailing comma built into the same STRING as the field
006100*    itself - WS-Csv-Ptr is reset at the top of every row so no
006110*    row ever starts mid-way through the line.
006120     move     BL-Export-Image (BL-Export-Ix) to BL-Listing-Record.
006130     move     spaces to BL-Csv-Line.
006140     move     1  to  WS-Csv-Ptr.
006150     move     BL-Export-Ix  to  WS-Count-Value.
006160     perform  9400-Edit-Count.
006170     string   WS-Count-Text delimited by space
006180              ","           delimited by size
006190           into BL-Csv-Line
006200           with pointer WS-Csv-Ptr.
006210     move     BL-Title to WS-Trim-Field (1:80).
006220     move     80 to WS-Trim-Max.
006230     perform  9000-Trim-Field.
006240*    Title is always quoted, even when it trims to nothing, so
006250*    the column count in the spreadsheet never shifts.
006260     string   '"' delimited by size
006270              WS-Trim-Field (1:WS-Trim-Len) delimited by size
006280              '",' delimited by size
006290           into BL-Csv-Line
006300           with pointer WS-Csv-Ptr.
006310     if       BL-Price > zero
006320              move BL-Price to WS-Money-Value
006330              perform 9300-Edit-Money
006340              string WS-Money-Text delimited by space
006350                     ","           delimited by size
006360                  into BL-Csv-Line
006370                  with pointer WS-Csv-Ptr
006380     else
006390              string "N/A," delimited by size
006400                  into BL-Csv-Line
006410                  with pointer WS-Csv-Ptr
006420     end-if.
006430     move     BL-Industry to WS-Trim-Field (1:60).
006440     move     60 to WS-Trim-Max.
006450     perform  9000-Trim-Field.
006460     if       WS-Trim-Len = zero
006470              string "N/A," delimited by size
006480                  into BL-Csv-Line
006490                  with pointer WS-Csv-Ptr
006500     else
006510              string '"' delimited by size
006520                     WS-Trim-Field (1:WS-Trim-Len) delimited by size
006530                     '",' delimited by size
006540                  into BL-Csv-Line
006550                  with pointer WS-Csv-Ptr
006560     end-if.
006570     move     BL-Location to WS-Trim-Field (1:40).
006580     move     40 to WS-Trim-Max.
006590     perform  9000-Trim-Field.
006600     if       WS-Trim-Len = zero
006610              string "N/A," delimited by size
006620                  into BL-Csv-Line
006630                  with pointer WS-Csv-Ptr
006640     else
006650              string '"' delimited by size
006660                     WS-Trim-Field (1:WS-Trim-Len) delimited by size
006670                     '",' delimited by size
006680                  into BL-Csv-Line
006690                  with pointer WS-Csv-Ptr
006700     end-if.
006710     move     BL-Posted-Date to WS-Trim-Field (1:10).
006720     move     10 to WS-Trim-Max.
006730     perform  9000-Trim-Field.
006740*    Date column is left unquoted - it is a fixed ccyy-mm-dd
006750*    shape with no embedded comma, no quoting needed.
006760     if       WS-Trim-Len = zero
006770              string "N/A," delimited by size
006780                  into BL-Csv-Line
006790                  with pointer WS-Csv-Ptr
006800     else
006810              string WS-Trim-Field (1:WS-Trim-Len) delimited by size
006820                     ","  delimited by size
006830                  into BL-Csv-Line
006840                  with pointer WS-Csv-Ptr
006850     end-if.
006860     move     BL-Url to WS-Trim-Field (1:100).
006870     move     100 to WS-Trim-Max.
006880     perform  9000-Trim-Field.
006890*    Last column on the row - no trailing comma needed, the
006900*    LINE SEQUENTIAL write itself ends the record.
006910     if       WS-Trim-Len = zero
006920              string '"N/A"' delimited by size
006930                  into BL-Csv-Line
006940                  with pointer WS-Csv-Ptr
006950     else
006960              string '"' delimited by size
006970                     WS-Trim-Field (1:WS-Trim-Len) delimited by size
006980                     '"'  delimited by size
006990                  into BL-Csv-Line
007000                  with pointer WS-Csv-Ptr
007010     end-if.
007020     write    BL-Csv-Line.
007030*
007040 9000-Trim-Field                 section.
007050*****************************************
007060* Trailing-space trim - WS-Trim-Field/WS-Trim-Max set by the
007070* caller, result left in WS-Trim-Len (0 if all spaces).  Same
007080* right-to-left scan habit used in every BL program that needs
007090* a variable-length field out of a fixed-width source.
007100*
007110     move     WS-Trim-Max  to  WS-Trim-Len.
007120     perform  9010-Trim-One-Char
007130         varying WS-Trim-Len from WS-Trim-Max by -1
007140         until   WS-Trim-Len = zero
007150              or WS-Trim-Field (WS-Trim-Len:1) not = space.
007160*
007170 9000-Exit.
007180     exit.
007190*
007200 9010-Trim-One-Char.
007210*    Empty paragraph - the PERFORM VARYING test above does all
007220*    the work, this is just the body the verb requires.
007230     continue.
007240*
007250 9300-Edit-Money                 section.
007260*****************************************
007270* WS-Money-Value in, "$n,nnn,nnn" left-justified out in
007280* WS-Money-Text - caller has already checked for zero/N-A, this
007290* paragraph never sees a zero amount.
007300*
007310     move     WS-Money-Value  to  WS-Money-Edit.
007320     move     WS-Money-Edit   to  WS-Trim-Field (1:14).
007330     move     14  to  WS-Trim-Max.
007340     perform  9310-Ltrim-Money.
007350     move     spaces to WS-Money-Text.
007360     move     WS-Trim-Field (WS-Trim-Len:14) to WS-Money-Text.
007370*
007380 9300-Exit.
007390     exit.
007400*
007410 9310-Ltrim-Money                section.
007420*****************************************
007430* Left-trim, the mirror image of 9000 above but scanning forward
007440* instead of back - the floating dollar sign in WS-Money-Edit
007450* leaves leading spaces ahead of the first digit or "$" that a
007460* right-trim would never touch.
007470*
007480     move     1  to  WS-Trim-Len.
007490     perform  9311-Ltrim-One-Char
007500         varying WS-Trim-Len from 1 by 1
007510         until   WS-Trim-Len > WS-Trim-Max
007520              or WS-Trim-Field (WS-Trim-Len:1) not = space.
007530*
007540 9310-Exit.
007550     exit.
007560*
007570 9311-Ltrim-One-Char.
007580     continue.
007590*
007600 9400-Edit-Count                 section.
007610*****************************************
007620* 10/08/26 vbc - was editing through WS-Money-Edit (floating
007630*                dollar sign) same as 9300 above - printed
007640*                "#$1" and "Total: $5 listings" instead of
007650*                plain digits.  Own zero-suppress-only edit
007660*                field added, same fix as BLSSUM carries.
007670* WS-Count-Value in (a plain integer, not money), left-trimmed
007680* text out in WS-Count-Text.  Re-uses the 9310 left-trim
007690* paragraph above since the trim logic itself does not care
007700* whether the source field came from a money or a count
007710* picture, only the picture used to build WS-Trim-Field differs.
007720*
007730     move     WS-Count-Value  to  WS-Count-Edit.
007740     move     WS-Count-Edit   to  WS-Trim-Field (1:8).
007750     move     8   to  WS-Trim-Max.
007760     perform  9310-Ltrim-Money.
007770     move     spaces to WS-Count-Text.
007780     move     WS-Trim-Field (WS-Trim-Len:8) to WS-Count-Text.
007790*
007800 9400-Exit.
007810     exit.
007820*
007830 9800-Close-Files                section.
007840*****************************************
007850* Straight close, no status check on the way out - a close
007860* failure this late in the run has nothing downstream left to
007870* protect, the report and CSV are already written.
007880*
007890     close    BL-Old-Master-File.
007900     close    BL-Report-File.
007910     close    BL-Csv-File.
007920*
007930 9800-Exit.
007940     exit.
007950*
